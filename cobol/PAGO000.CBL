000100 IDENTIFICATION DIVISION.                                         PAGO000 
000200 PROGRAM-ID. PAGO000.                                             PAGO000 
000300 AUTHOR. M RONCAL.                                                PAGO000 
000400 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.           PAGO000 
000500 DATE-WRITTEN. 04/11/1987.                                        PAGO000 
000600 DATE-COMPILED.                                                   PAGO000 
000700 SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DEL CPD.             PAGO000 
000800*                                                                 PAGO000 
000900*---------------------------------------------------------------  PAGO000 
001000* PAGO000  -  CONTROL DEL LOTE DIARIO DE PAGOS                    PAGO000 
001100*                                                                 PAGO000 
001200* PROGRAMA PRINCIPAL DEL LOTE. ENCADENA LAS TRES FASES DEL        PAGO000 
001300* PROCESO DE PAGOS (ALTA Y CLASIFICACION, REEMBOLSO RESTRINGIDO,  PAGO000 
001400* ESTADISTICAS DE CIERRE) LLAMANDO A LOS SUBPROGRAMAS             PAGO000 
001500* CORRESPONDIENTES, SIGUIENDO EL ESQUEMA HABITUAL DE UN LOTE QUE  PAGO000 
001600* VA ENCADENANDO CALL A SUBPROGRAMAS DESDE UN UNICO PUNTO DE      PAGO000 
001700* CONTROL.                                                        PAGO000 
001800*                                                                 PAGO000 
001900* LLEVA ADEMAS UNAS RUTINAS DE PRUEBA INTERNA (CAMBIO DE ESTADO   PAGO000 
002000* Y REEMBOLSO SIMPLE CONTRA UN PAGO FICTICIO) QUE SOLO SE         PAGO000 
002100* EJECUTAN SI EL OPERADOR ACTIVA EL SWITCH UPSI-0 AL LANZAR EL    PAGO000 
002200* LOTE; SUSTITUYEN A LA BATERIA DE PRUEBAS QUE EN OTROS ENTORNOS  PAGO000 
002300* SE LLEVA EN UN LENGUAJE DISTINTO A ESTE SISTEMA.                PAGO000 
002400*---------------------------------------------------------------  PAGO000 
002500* HISTORIAL DE CAMBIOS                                            PAGO000 
002600*---------------------------------------------------------------  PAGO000 
002700* 04/11/1987 MRR -------- PRIMERA VERSION. FASES DE ALTA Y        PAGO000 
002800*                         REEMBOLSO RESTRINGIDO UNICAMENTE.       PAGO000 
002900* 14/01/1991 JLC -------- SE ANADE LA FASE DE ESTADISTICAS        PAGO000 
003000*                         (PAGO900) AL FINAL DEL LOTE.            PAGO000 
003100* 03/02/1998 ADP -------- REVISION ANO 2000 - CABECERA DEL LOTE   PAGO000 
003200*                         CON FECHA A 4 DIGITOS DE ANO.           PAGO000 
003300* 17/11/1999 ADP -------- PRUEBA DE LOTE COMPLETO A CABALLO DEL   PAGO000 
003400*                         CAMBIO DE SIGLO. SIN INCIDENCIAS.       PAGO000 
003500* 11/05/2001 SGR -------- SE ANADEN LAS RUTINAS DE PRUEBA INTERNA PAGO000 
003600*                         BAJO UPSI-0, A PETICION DE CALIDAD.     PAGO000 
003700*                         TCK-1042.                               PAGO000 
003800* 22/09/2008 SGR -------- FASES-EJECUTADAS NO SE ACTUALIZABA TRAS PAGO000 
003900*                         CADA FASE Y SIEMPRE SALIA A CERO EN EL  PAGO000 
004000*                         DISPLAY DE CIERRE. SE SUMA 1 AL TERMINARPAGO000 
004100*                         CADA UNA DE LAS TRES FASES. AVISO-0071. PAGO000 
004200*---------------------------------------------------------------  PAGO000 
004300*                                                                 PAGO000 
004400 ENVIRONMENT DIVISION.                                            PAGO000 
004500 CONFIGURATION SECTION.                                           PAGO000 
004600 SPECIAL-NAMES.                                                   PAGO000 
004700     C01 IS TOP-OF-FORM                                           PAGO000 
004800     UPSI-0 IS SW-PRUEBAS-INTERNAS ON STATUS IS SW-PRUEBAS-ON     PAGO000 
004900                                    OFF STATUS IS SW-PRUEBAS-OFF. PAGO000 
005000*                                                                 PAGO000 
005100 DATA DIVISION.                                                   PAGO000 
005200 WORKING-STORAGE SECTION.                                         PAGO000 
005300*                                                                 PAGO000 
005400* CAMPOS DE FECHA/HORA PARA LA CABECERA DEL LOTE.                 PAGO000 
005500 01  CAMPOS-FECHA.                                                PAGO000 
005600     05  FECHA.                                                   PAGO000 
005700         10  ANO            PIC 9(4).                             PAGO000 
005800         10  MES            PIC 9(2).                             PAGO000 
005900         10  DIA            PIC 9(2).                             PAGO000 
006000     05  HORA.                                                    PAGO000 
006100         10  HORAS          PIC 9(2).                             PAGO000 
006200         10  MINUTOS        PIC 9(2).                             PAGO000 
006300         10  SEGUNDOS       PIC 9(2).                             PAGO000 
006400         10  MILISEGUNDOS   PIC 9(2).                             PAGO000 
006500     05  DIF-GMT            PIC S9(4).                            PAGO000 
006600*                                                                 PAGO000 
006700 01  MARCA-TIEMPO.                                                PAGO000 
006800     05  MT-ANO             PIC 9(4).                             PAGO000 
006900     05  FILLER             PIC X(1) VALUE "-".                   PAGO000 
007000     05  MT-MES             PIC 9(2).                             PAGO000 
007100     05  FILLER             PIC X(1) VALUE "-".                   PAGO000 
007200     05  MT-DIA             PIC 9(2).                             PAGO000 
007300     05  FILLER             PIC X(1) VALUE SPACE.                 PAGO000 
007400     05  MT-HOR             PIC 9(2).                             PAGO000 
007500     05  FILLER             PIC X(1) VALUE ":".                   PAGO000 
007600     05  MT-MIN             PIC 9(2).                             PAGO000 
007700     05  FILLER             PIC X(1) VALUE ":".                   PAGO000 
007800     05  MT-SEG             PIC 9(2).                             PAGO000 
007900 01  MARCA-TIEMPO-R REDEFINES MARCA-TIEMPO                        PAGO000 
008000         PIC X(19).                                               PAGO000 
008100*                                                                 PAGO000 
008200* CABECERA DE ARRANQUE DEL LOTE (IMPRESA POR DISPLAY EN LA        PAGO000 
008300* CONSOLA DE OPERACION).                                          PAGO000 
008400 01  CABECERA-LOTE.                                               PAGO000 
008500     05  FILLER             PIC X(20)                             PAGO000 
008600         VALUE "LOTE PAGO000 ARRANCA".                            PAGO000 
008700     05  FILLER             PIC X(01) VALUE SPACE.                PAGO000 
008800     05  CL-FECHA-HORA      PIC X(19).                            PAGO000 
008900     05  FILLER             PIC X(92) VALUE SPACES.               PAGO000 
009000 01  CABECERA-LOTE-R REDEFINES CABECERA-LOTE                      PAGO000 
009100         PIC X(132).                                              PAGO000 
009200*                                                                 PAGO000 
009300* CLAVE DE PRUEBA INTERNA (FICTICIA, NO CORRESPONDE A NINGUN      PAGO000 
009400* PAGO REAL) DESGLOSADA PARA PODER COMPROBAR A SIMPLE VISTA LA    PAGO000 
009500* FECHA EMBEBIDA EN EL PAGO-ID QUE SE ESTA PROBANDO.              PAGO000 
009600 01  PRUEBA-CLAVE.                                                PAGO000 
009700     05  PC-PREF            PIC X(2) VALUE "PG".                  PAGO000 
009800     05  PC-ANO             PIC 9(4) VALUE 2001.                  PAGO000 
009900     05  PC-MES             PIC 9(2) VALUE 05.                    PAGO000 
010000     05  PC-DIA             PIC 9(2) VALUE 11.                    PAGO000 
010100     05  FILLER             PIC X(1) VALUE "-".                   PAGO000 
010200     05  PC-SEC             PIC 9(7) VALUE 9999999.               PAGO000 
010300     05  FILLER             PIC X(18) VALUE SPACES.               PAGO000 
010400 01  PRUEBA-CLAVE-R REDEFINES PRUEBA-CLAVE                        PAGO000 
010500         PIC X(36).                                               PAGO000 
010600*                                                                 PAGO000 
010700* PARAMETROS DE LLAMADA A PAGO200/PAGO300 EN LAS PRUEBAS.         PAGO000 
010800 01  ID-PAGO                PIC X(36).                            PAGO000 
010900 01  ESTADO-NUEVO           PIC X(10).                            PAGO000 
011000 01  IMPORTE-REEMBOLSO      PIC S9(7)V99.                         PAGO000 
011100 01  RETORNO-COD            PIC X(25).                            PAGO000 
011200 01  RETORNO-MSG            PIC X(80).                            PAGO000 
011300*                                                                 PAGO000 
011400* CONTADOR DE FASES EJECUTADAS, PARA DEJAR CONSTANCIA EN EL       PAGO000 
011500* LOG DE OPERACION DE QUE EL LOTE COMPLETO LAS TRES FASES.        PAGO000 
011600 77  FASES-EJECUTADAS       PIC 9(2) COMP VALUE ZERO.             PAGO000 
011700*                                                                 PAGO000 
011800 PROCEDURE DIVISION.                                              PAGO000 
011900*                                                                 PAGO000 
012000 000-PROCESO-PRINCIPAL.                                           PAGO000 
012100     PERFORM 050-EMITIR-CABECERA THRU 050-EXIT.                   PAGO000 
012200*                                                                 PAGO000 
012300     PERFORM 100-FASE-ALTA THRU 100-EXIT.                         PAGO000 
012400     PERFORM 200-FASE-REEMBOLSO-RESTR THRU 200-EXIT.              PAGO000 
012500     PERFORM 300-FASE-ESTADISTICAS THRU 300-EXIT.                 PAGO000 
012600*                                                                 PAGO000 
012700     IF SW-PRUEBAS-ON                                             PAGO000 
012800         PERFORM 900-PRUEBAS-INTERNAS THRU 900-EXIT               PAGO000 
012900     END-IF.                                                      PAGO000 
013000*                                                                 PAGO000 
013100     DISPLAY "PAGO000 - FASES EJECUTADAS: " FASES-EJECUTADAS.     PAGO000 
013200     DISPLAY "PAGO000 - LOTE DE PAGOS TERMINADO".                 PAGO000 
013300     STOP RUN.                                                    PAGO000 
013400*                                                                 PAGO000 
013500 050-EMITIR-CABECERA.                                             PAGO000 
013600     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.                  PAGO000 
013700     MOVE ANO TO MT-ANO.                                          PAGO000 
013800     MOVE MES TO MT-MES.                                          PAGO000 
013900     MOVE DIA TO MT-DIA.                                          PAGO000 
014000     MOVE HORAS TO MT-HOR.                                        PAGO000 
014100     MOVE MINUTOS TO MT-MIN.                                      PAGO000 
014200     MOVE SEGUNDOS TO MT-SEG.                                     PAGO000 
014300     MOVE MARCA-TIEMPO-R TO CL-FECHA-HORA.                        PAGO000 
014400     DISPLAY CABECERA-LOTE-R.                                     PAGO000 
014500 050-EXIT.                                                        PAGO000 
014600     EXIT.                                                        PAGO000 
014700*                                                                 PAGO000 
014800*-----------------------------------------------------------      PAGO000 
014900* 100 - FASE DE ALTA Y CLASIFICACION DE PAGOS (PAGO100).          PAGO000 
015000*-----------------------------------------------------------      PAGO000 
015100 100-FASE-ALTA.                                                   PAGO000 
015200     CALL "PAGO100".                                              PAGO000 
015300     ADD 1 TO FASES-EJECUTADAS.                                   PAGO000 
015400 100-EXIT.                                                        PAGO000 
015500     EXIT.                                                        PAGO000 
015600*                                                                 PAGO000 
015700*-----------------------------------------------------------      PAGO000 
015800* 200 - FASE DE REEMBOLSO RESTRINGIDO POR TECHO (PAGO400).        PAGO000 
015900*-----------------------------------------------------------      PAGO000 
016000 200-FASE-REEMBOLSO-RESTR.                                        PAGO000 
016100     CALL "PAGO400".                                              PAGO000 
016200     ADD 1 TO FASES-EJECUTADAS.                                   PAGO000 
016300 200-EXIT.                                                        PAGO000 
016400     EXIT.                                                        PAGO000 
016500*                                                                 PAGO000 
016600*-----------------------------------------------------------      PAGO000 
016700* 300 - FASE DE ESTADISTICAS Y LISTADO DE CIERRE (PAGO900).       PAGO000 
016800*-----------------------------------------------------------      PAGO000 
016900 300-FASE-ESTADISTICAS.                                           PAGO000 
017000     CALL "PAGO900".                                              PAGO000 
017100     ADD 1 TO FASES-EJECUTADAS.                                   PAGO000 
017200 300-EXIT.                                                        PAGO000 
017300     EXIT.                                                        PAGO000 
017400*                                                                 PAGO000 
017500*-----------------------------------------------------------      PAGO000 
017600* 900 - PRUEBAS INTERNAS DE CAMBIO DE ESTADO Y DE REEMBOLSO       PAGO000 
017700*        SIMPLE, SOLO SI EL OPERADOR ACTIVO UPSI-0.               PAGO000 
017800*-----------------------------------------------------------      PAGO000 
017900 900-PRUEBAS-INTERNAS.                                            PAGO000 
018000     PERFORM 910-PRUEBA-CAMBIO-ESTADO THRU 910-EXIT.              PAGO000 
018100     PERFORM 920-PRUEBA-REEMBOLSO-SIMPLE THRU 920-EXIT.           PAGO000 
018200 900-EXIT.                                                        PAGO000 
018300     EXIT.                                                        PAGO000 
018400*                                                                 PAGO000 
018500 910-PRUEBA-CAMBIO-ESTADO.                                        PAGO000 
018600     MOVE PRUEBA-CLAVE-R TO ID-PAGO.                              PAGO000 
018700     MOVE "COMPLETED" TO ESTADO-NUEVO.                            PAGO000 
018800*                                                                 PAGO000 
018900     CALL "PAGO200" USING ID-PAGO ESTADO-NUEVO                    PAGO000 
019000         RETORNO-COD RETORNO-MSG.                                 PAGO000 
019100*                                                                 PAGO000 
019200     DISPLAY "PRUEBA CAMBIO ESTADO - COD: " RETORNO-COD.          PAGO000 
019300     DISPLAY "PRUEBA CAMBIO ESTADO - MSG: " RETORNO-MSG.          PAGO000 
019400 910-EXIT.                                                        PAGO000 
019500     EXIT.                                                        PAGO000 
019600*                                                                 PAGO000 
019700 920-PRUEBA-REEMBOLSO-SIMPLE.                                     PAGO000 
019800     MOVE PRUEBA-CLAVE-R TO ID-PAGO.                              PAGO000 
019900     MOVE 10.00 TO IMPORTE-REEMBOLSO.                             PAGO000 
020000*                                                                 PAGO000 
020100     CALL "PAGO300" USING ID-PAGO IMPORTE-REEMBOLSO               PAGO000 
020200         RETORNO-COD RETORNO-MSG.                                 PAGO000 
020300*                                                                 PAGO000 
020400     DISPLAY "PRUEBA REEMBOLSO SIMPLE - COD: " RETORNO-COD.       PAGO000 
020500     DISPLAY "PRUEBA REEMBOLSO SIMPLE - MSG: " RETORNO-MSG.       PAGO000 
020600 920-EXIT.                                                        PAGO000 
020700     EXIT.                                                        PAGO000 
