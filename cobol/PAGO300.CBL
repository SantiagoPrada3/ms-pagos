000100 IDENTIFICATION DIVISION.                                         PAGO300 
000200 PROGRAM-ID. PAGO300.                                             PAGO300 
000300 AUTHOR. M RONCAL.                                                PAGO300 
000400 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.           PAGO300 
000500 DATE-WRITTEN. 30/05/1988.                                        PAGO300 
000600 DATE-COMPILED.                                                   PAGO300 
000700 SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DEL CPD.             PAGO300 
000800*                                                                 PAGO300 
000900*---------------------------------------------------------------  PAGO300 
001000* PAGO300  -  PROCESADOR DE REEMBOLSO SIMPLE                      PAGO300 
001100*                                                                 PAGO300 
001200* SUBPROGRAMA INVOCABLE QUE RECIBE UN PAGO-ID Y UN IMPORTE DE     PAGO300 
001300* REEMBOLSO, COMPRUEBA QUE EL PAGO ESTA COMPLETED Y QUE EL        PAGO300 
001400* IMPORTE SOLICITADO NO SUPERA EL IMPORTE ORIGINAL, Y SI TODO     PAGO300 
001500* ES CORRECTO, LO DEJA EN ESTADO REFUNDED A TRAVES DE PAGOSTO.    PAGO300 
001600*                                                                 PAGO300 
001700* SIGUE EL ESQUEMA HABITUAL DE COMPARAR UN IMPORTE SOLICITADO     PAGO300 
001800* CONTRA UN LIMITE GUARDADO EN EL PROPIO REGISTRO ANTES DE        PAGO300 
001900* AUTORIZAR EL MOVIMIENTO.                                        PAGO300 
002000*---------------------------------------------------------------  PAGO300 
002100* HISTORIAL DE CAMBIOS                                            PAGO300 
002200*---------------------------------------------------------------  PAGO300 
002300* 30/05/1988 MRR -------- PRIMERA VERSION.                        PAGO300 
002400* 11/12/1991 JLC -------- SE RECHAZA EL REEMBOLSO SI EL PAGO NO   PAGO300 
002500*                         ESTA EN COMPLETED (ANTES SE ADMITIA     PAGO300 
002600*                         DESDE CUALQUIER ESTADO). AVISO-0039.    PAGO300 
002700* 03/02/1998 ADP -------- REVISION ANO 2000 - FECHAS A 4 DIGITOS  PAGO300 
002800*                         DE ANO EN LA MARCA DE ACTUALIZACION.    PAGO300 
002900* 14/04/2000 SGR -------- EL MENSAJE DE CONFIRMACION INCLUYE EL   PAGO300 
003000*                         IMPORTE REEMBOLSADO. TCK-1077.          PAGO300 
003100*---------------------------------------------------------------  PAGO300 
003200*                                                                 PAGO300 
003300 ENVIRONMENT DIVISION.                                            PAGO300 
003400 CONFIGURATION SECTION.                                           PAGO300 
003500 SPECIAL-NAMES.                                                   PAGO300 
003600     C01 IS TOP-OF-FORM.                                          PAGO300 
003700*                                                                 PAGO300 
003800 DATA DIVISION.                                                   PAGO300 
003900 WORKING-STORAGE SECTION.                                         PAGO300 
004000*                                                                 PAGO300 
004100* CAMPOS DE FECHA/HORA PARA LA MARCA DE ACTUALIZACION.            PAGO300 
004200 01  CAMPOS-FECHA.                                                PAGO300 
004300     05  FECHA.                                                   PAGO300 
004400         10  ANO            PIC 9(4).                             PAGO300 
004500         10  MES            PIC 9(2).                             PAGO300 
004600         10  DIA            PIC 9(2).                             PAGO300 
004700     05  HORA.                                                    PAGO300 
004800         10  HORAS          PIC 9(2).                             PAGO300 
004900         10  MINUTOS        PIC 9(2).                             PAGO300 
005000         10  SEGUNDOS       PIC 9(2).                             PAGO300 
005100         10  MILISEGUNDOS   PIC 9(2).                             PAGO300 
005200     05  DIF-GMT            PIC S9(4).                            PAGO300 
005300*                                                                 PAGO300 
005400 01  MARCA-TIEMPO.                                                PAGO300 
005500     05  MT-ANO             PIC 9(4).                             PAGO300 
005600     05  FILLER             PIC X(1) VALUE "-".                   PAGO300 
005700     05  MT-MES             PIC 9(2).                             PAGO300 
005800     05  FILLER             PIC X(1) VALUE "-".                   PAGO300 
005900     05  MT-DIA             PIC 9(2).                             PAGO300 
006000     05  FILLER             PIC X(1) VALUE SPACE.                 PAGO300 
006100     05  MT-HOR             PIC 9(2).                             PAGO300 
006200     05  FILLER             PIC X(1) VALUE ":".                   PAGO300 
006300     05  MT-MIN             PIC 9(2).                             PAGO300 
006400     05  FILLER             PIC X(1) VALUE ":".                   PAGO300 
006500     05  MT-SEG             PIC 9(2).                             PAGO300 
006600 01  MARCA-TIEMPO-R REDEFINES MARCA-TIEMPO                        PAGO300 
006700         PIC X(19).                                               PAGO300 
006800*                                                                 PAGO300 
006900* IMPORTE DE REEMBOLSO EDITADO PARA EL MENSAJE DE CONFIRMACION.   PAGO300 
007000 01  IMPORTE-EDITADO        PIC ZZZZZ9.99.                        PAGO300 
007100 01  MENSAJE-OK.                                                  PAGO300 
007200     05  FILLER             PIC X(19)                             PAGO300 
007300         VALUE "refund of ".                                      PAGO300 
007400     05  ME-IMPORTE         PIC X(10).                            PAGO300 
007500     05  FILLER             PIC X(51)                             PAGO300 
007600         VALUE " processed successfully".                         PAGO300 
007700 01  MENSAJE-OK-R REDEFINES MENSAJE-OK                            PAGO300 
007800         PIC X(80).                                               PAGO300 
007900*                                                                 PAGO300 
008000* COPIA DE TRABAJO DEL REGISTRO DE PAGO DEVUELTO POR PAGOSTO.     PAGO300 
008100 01  PAGO-REC-WS.                                                 PAGO300 
008200     05  PAGO-ID            PIC X(36).                            PAGO300 
008300     05  PAGO-ORDER-ID      PIC X(50).                            PAGO300 
008400     05  PAGO-MONTO         PIC S9(7)V99.                         PAGO300 
008500     05  PAGO-ESTADO        PIC X(10).                            PAGO300 
008600         88  PE-COMPLETED       VALUE "COMPLETED".                PAGO300 
008700     05  PAGO-FECHA-CREACION PIC X(19).                           PAGO300 
008800     05  PAGO-FECHA-ACTUALIZ PIC X(19).                           PAGO300 
008900     05  PAGO-METODO-PAGO   PIC X(20).                            PAGO300 
009000     05  PAGO-MONEDA        PIC X(3).                             PAGO300 
009100     05  PAGO-DESCRIPCION   PIC X(60).                            PAGO300 
009200     05  PAGO-CLIENTE-ID    PIC X(30).                            PAGO300 
009300     05  PAGO-TRANSACTION-ID PIC X(20).                           PAGO300 
009400     05  PAGO-GATEWAY       PIC X(20).                            PAGO300 
009500     05  PAGO-COD-RESPUESTA PIC X(25).                            PAGO300 
009600     05  PAGO-MSG-RESPUESTA PIC X(80).                            PAGO300 
009700     05  FILLER             PIC X(05).                            PAGO300 
009800*                                                                 PAGO300 
009900* VISTA "SOLO CLAVES" DE LA COPIA DE TRABAJO, USADA PARA          PAGO300 
010000* TRAZAR EN CONSOLA LA IDENTIFICACION DEL PAGO SIN TENER QUE      PAGO300 
010100* DECLARAR CAMPOS NUEVOS (MISMO TAMANO QUE PAGO-REC-WS: 406).     PAGO300 
010200 01  PAGO-REC-CLAVE REDEFINES PAGO-REC-WS.                        PAGO300 
010300     05  PRC-ID             PIC X(36).                            PAGO300 
010400     05  PRC-ORDER-ID       PIC X(50).                            PAGO300 
010500     05  PRC-CLIENTE-ID     PIC X(30).                            PAGO300 
010600     05  PRC-ESTADO         PIC X(10).                            PAGO300 
010700     05  FILLER             PIC X(280).                           PAGO300 
010800*                                                                 PAGO300 
010900 01  FUNCION                PIC X(10).                            PAGO300 
011000 01  RETORNO                PIC X(02).                            PAGO300 
011100 01  CLAVE                  PIC X(50).                            PAGO300 
011200 01  INDICE                 PIC 9(7) COMP VALUE ZERO.             PAGO300 
011300 01  CONTADOR               PIC 9(7) COMP VALUE ZERO.             PAGO300 
011400*                                                                 PAGO300 
011500 LINKAGE SECTION.                                                 PAGO300 
011600 01  ID-PAGO                PIC X(36).                            PAGO300 
011700 01  IMPORTE-REEMBOLSO      PIC S9(7)V99.                         PAGO300 
011800 01  RETORNO-COD            PIC X(25).                            PAGO300 
011900 01  RETORNO-MSG            PIC X(80).                            PAGO300 
012000*                                                                 PAGO300 
012100 PROCEDURE DIVISION USING ID-PAGO IMPORTE-REEMBOLSO               PAGO300 
012200         RETORNO-COD RETORNO-MSG.                                 PAGO300 
012300*                                                                 PAGO300 
012400 000-PAGO300-PRINCIPAL.                                           PAGO300 
012500*    REEMBOLSO "SIMPLE": SE LLAMA DESDE FUERA DEL LOTE (O DESDE   PAGO300 
012600*    LAS PRUEBAS INTERNAS DE PAGO000) PARA UN UNICO PAGO, SIN EL  PAGO300 
012700*    TECHO ACUMULADO POR ORDER-ID QUE SI APLICA PAGO400 CUANDO    PAGO300 
012800*    PROCESA EL FICHERO DE SOLICITUDES DE REEMBOLSO RESTRINGIDO.  PAGO300 
012900     MOVE SPACES TO RETORNO-COD.                                  PAGO300 
013000     MOVE SPACES TO RETORNO-MSG.                                  PAGO300 
013100*                                                                 PAGO300 
013200     PERFORM 100-BUSCAR-PAGO THRU 100-EXIT.                       PAGO300 
013300*                                                                 PAGO300 
013400     IF RETORNO NOT = "00"                                        PAGO300 
013500         MOVE "NOT_FOUND" TO RETORNO-COD                          PAGO300 
013600         MOVE "payment id not found" TO RETORNO-MSG               PAGO300 
013700         GO TO 000-PAGO300-SALIDA.                                PAGO300 
013800*                                                                 PAGO300 
013900     PERFORM 110-COMPROBAR-REEMBOLSO THRU 110-EXIT.               PAGO300 
014000*                                                                 PAGO300 
014100     IF RETORNO-COD NOT = SPACES                                  PAGO300 
014200         GO TO 000-PAGO300-SALIDA.                                PAGO300 
014300*                                                                 PAGO300 
014400     PERFORM 300-GRABAR-REEMBOLSO THRU 300-EXIT.                  PAGO300 
014500*                                                                 PAGO300 
014600 000-PAGO300-SALIDA.                                              PAGO300 
014700     EXIT PROGRAM.                                                PAGO300 
014800*                                                                 PAGO300 
014900 100-BUSCAR-PAGO.                                                 PAGO300 
015000     MOVE "FIND-ID" TO FUNCION.                                   PAGO300 
015100     MOVE ID-PAGO TO CLAVE.                                       PAGO300 
015200     CALL "PAGOSTO" USING FUNCION RETORNO CLAVE                   PAGO300 
015300         INDICE CONTADOR PAGO-REC-WS.                             PAGO300 
015400 100-EXIT.                                                        PAGO300 
015500     EXIT.                                                        PAGO300 
015600*                                                                 PAGO300 
015700*-----------------------------------------------------------      PAGO300 
015800* 110 - REGLA DE REEMBOLSO SIMPLE: SOLO DESDE COMPLETED Y SIN     PAGO300 
015900*       SUPERAR EL IMPORTE ORIGINAL DEL PAGO.                     PAGO300 
016000*-----------------------------------------------------------      PAGO300 
016100 110-COMPROBAR-REEMBOLSO.                                         PAGO300 
016200     IF NOT PE-COMPLETED                                          PAGO300 
016300         MOVE "INVALID_STATUS" TO RETORNO-COD                     PAGO300 
016400         MOVE "only completed payments can be refunded"           PAGO300 
016500             TO RETORNO-MSG                                       PAGO300 
016600         GO TO 110-EXIT.                                          PAGO300 
016700*                                                                 PAGO300 
016800     IF IMPORTE-REEMBOLSO > PAGO-MONTO                            PAGO300 
016900         MOVE "AMOUNT_EXCEEDS_PAYMENT" TO RETORNO-COD             PAGO300 
017000         MOVE "refund amount exceeds original payment amount"     PAGO300 
017100             TO RETORNO-MSG                                       PAGO300 
017200         GO TO 110-EXIT.                                          PAGO300 
017300*                                                                 PAGO300 
017400     IF IMPORTE-REEMBOLSO NOT > ZERO                              PAGO300 
017500         MOVE "INVALID_AMOUNT" TO RETORNO-COD                     PAGO300 
017600         MOVE "refund amount must be greater than zero"           PAGO300 
017700             TO RETORNO-MSG                                       PAGO300 
017800         GO TO 110-EXIT.                                          PAGO300 
017900 110-EXIT.                                                        PAGO300 
018000     EXIT.                                                        PAGO300 
018100*                                                                 PAGO300 
018200 300-GRABAR-REEMBOLSO.                                            PAGO300 
018300*    EL REEMBOLSO SIMPLE NO TOCA PAGO-MONTO: SE DEJA EL IMPORTE   PAGO300 
018400*    ORIGINAL DEL PAGO EN EL REGISTRO Y SOLO CAMBIA EL ESTADO,    PAGO300 
018500*    PARA QUE EL INFORME DE ESTADISTICAS DE PAGO900 SIGA PUDIENDO PAGO300 
018600*    MOSTRAR CUANTO SE COBRO ORIGINALMENTE POR ESE PAGO.          PAGO300 
018700     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.                  PAGO300 
018800     MOVE ANO TO MT-ANO.                                          PAGO300 
018900     MOVE MES TO MT-MES.                                          PAGO300 
019000     MOVE DIA TO MT-DIA.                                          PAGO300 
019100     MOVE HORAS TO MT-HOR.                                        PAGO300 
019200     MOVE MINUTOS TO MT-MIN.                                      PAGO300 
019300     MOVE SEGUNDOS TO MT-SEG.                                     PAGO300 
019400     MOVE MARCA-TIEMPO-R TO PAGO-FECHA-ACTUALIZ.                  PAGO300 
019500*                                                                 PAGO300 
019600     MOVE "REFUNDED" TO PAGO-ESTADO.                              PAGO300 
019700     MOVE "REFUNDED" TO PAGO-COD-RESPUESTA.                       PAGO300 
019800*                                                                 PAGO300 
019900     MOVE IMPORTE-REEMBOLSO TO IMPORTE-EDITADO.                   PAGO300 
020000     MOVE IMPORTE-EDITADO TO ME-IMPORTE.                          PAGO300 
020100     MOVE MENSAJE-OK-R TO PAGO-MSG-RESPUESTA.                     PAGO300 
020200*                                                                 PAGO300 
020300     MOVE "SAVE" TO FUNCION.                                      PAGO300 
020400     CALL "PAGOSTO" USING FUNCION RETORNO CLAVE                   PAGO300 
020500         INDICE CONTADOR PAGO-REC-WS.                             PAGO300 
020600*                                                                 PAGO300 
020700     MOVE "REFUNDED" TO RETORNO-COD.                              PAGO300 
020800     MOVE PAGO-MSG-RESPUESTA TO RETORNO-MSG.                      PAGO300 
020900 300-EXIT.                                                        PAGO300 
021000     EXIT.                                                        PAGO300 
