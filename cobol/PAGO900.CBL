000100 IDENTIFICATION DIVISION.                                         PAGO900 
000200 PROGRAM-ID. PAGO900.                                             PAGO900 
000300 AUTHOR. J L CASTAN.                                              PAGO900 
000400 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.           PAGO900 
000500 DATE-WRITTEN. 02/08/1989.                                        PAGO900 
000600 DATE-COMPILED.                                                   PAGO900 
000700 SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DEL CPD.             PAGO900 
000800*                                                                 PAGO900 
000900*---------------------------------------------------------------  PAGO900 
001000* PAGO900  -  LISTADO DE PAGOS Y ESTADISTICAS DE CIERRE           PAGO900 
001100*                                                                 PAGO900 
001200* RECORRE TODA LA TABLA DE PAGOS A TRAVES DE PAGOSTO (LIST-ALL),  PAGO900 
001300* IMPRIME UNA LINEA DE DETALLE POR PAGO Y, AL TERMINAR,           PAGO900 
001400* ACUMULA Y GRABA UN BLOQUE DE ESTADISTICAS DE CIERRE: TOTAL DE   PAGO900 
001500* PAGOS, COMPLETADOS, PENDIENTES, FALLIDOS, IMPORTE COMPLETADO    PAGO900 
001600* Y PORCENTAJE DE EXITO.                                          PAGO900 
001700*                                                                 PAGO900 
001800* SIGUE EL ESQUEMA CLASICO DE LISTADO DE CIERRE DE ESTE CPD:      PAGO900 
001900* RECORRER UN FICHERO COMPLETO IMPRIMIENDO UNA LINEA POR          PAGO900 
002000* REGISTRO Y UN TOTAL AL FINAL.                                   PAGO900 
002100*---------------------------------------------------------------  PAGO900 
002200* HISTORIAL DE CAMBIOS                                            PAGO900 
002300*---------------------------------------------------------------  PAGO900 
002400* 02/08/1989 JLC -------- PRIMERA VERSION. SOLO LISTADO DE        PAGO900 
002500*                         DETALLE, SIN ESTADISTICAS.              PAGO900 
002600* 14/01/1991 JLC -------- SE ANADE EL BLOQUE DE ESTADISTICAS DE   PAGO900 
002700*                         CIERRE SOLICITADO POR CONTABILIDAD.     PAGO900 
002800* 03/02/1998 ADP -------- REVISION ANO 2000 - SIN CAMPOS DE       PAGO900 
002900*                         FECHA PROPIOS EN ESTE PROGRAMA; SOLO    PAGO900 
003000*                         SE REVISO LA CABECERA DEL LISTADO.      PAGO900 
003100* 11/05/2001 SGR -------- LA TASA DE EXITO SE REDONDEA A DOS      PAGO900 
003200*                         DECIMALES EN VEZ DE TRUNCARSE. TCK-1042.PAGO900 
003300* 19/03/2004 SGR -------- SI NO HAY PAGOS LA TASA DE EXITO SE     PAGO900 
003400*                         DEJA A CERO EN VEZ DE ABORTAR POR       PAGO900 
003500*                         DIVISION ENTRE CERO. INC-0205.          PAGO900 
003600* 10/09/2005 SGR -------- EL LISTADO DE DETALLE AHORA LLEVA LA    PAGO900 
003700*                         MONEDA Y EL CODIGO DE RESPUESTA DE CADA PAGO900 
003800*                         PAGO, Y EL BLOQUE DE ESTADISTICAS SACA  PAGO900 
003900*                         TAMBIEN PENDIENTES Y FALLIDOS; SE       PAGO900 
004000*                         ACUMULABAN PERO NO SE IMPRIMIAN.        PAGO900 
004100*                         RECLAMACION DE CONCILIACION. TCK-1215.  PAGO900 
004200*---------------------------------------------------------------  PAGO900 
004300*                                                                 PAGO900 
004400 ENVIRONMENT DIVISION.                                            PAGO900 
004500 CONFIGURATION SECTION.                                           PAGO900 
004600 SPECIAL-NAMES.                                                   PAGO900 
004700     C01 IS TOP-OF-FORM.                                          PAGO900 
004800*                                                                 PAGO900 
004900 INPUT-OUTPUT SECTION.                                            PAGO900 
005000 FILE-CONTROL.                                                    PAGO900 
005100     SELECT F-REPORTE ASSIGN TO "PAGOREPT"                        PAGO900 
005200         ORGANIZATION IS LINE SEQUENTIAL                          PAGO900 
005300         FILE STATUS IS FS-REPORTE.                               PAGO900 
005400*                                                                 PAGO900 
005500 DATA DIVISION.                                                   PAGO900 
005600 FILE SECTION.                                                    PAGO900 
005700*                                                                 PAGO900 
005800* FICHERO DE SALIDA DEL LISTADO - 132 POSICIONES (ANCHO DE        PAGO900 
005900* IMPRESORA DE LINEA CLASICO).                                    PAGO900 
006000 FD  F-REPORTE                                                    PAGO900 
006100     LABEL RECORD STANDARD.                                       PAGO900 
006200 01  LINEA-REPORTE          PIC X(132).                           PAGO900 
006300*                                                                 PAGO900 
006400 WORKING-STORAGE SECTION.                                         PAGO900 
006500*                                                                 PAGO900 
006600 77  FS-REPORTE             PIC X(02).                            PAGO900 
006700 77  MAS-PAGOS              PIC X(01) VALUE "S".                  PAGO900 
006800     88  QUEDAN-PAGOS            VALUE "S".                       PAGO900 
006900 77  CONT-LEIDOS            PIC 9(7) COMP VALUE ZERO.             PAGO900 
007000*                                                                 PAGO900 
007100* BLOQUE DE ACUMULADORES DE ESTADISTICAS (ESTAD-REC).             PAGO900 
007200 01  ESTAD-REC.                                                   PAGO900 
007300     05  EST-TOTAL-PAGOS    PIC 9(7) COMP VALUE ZERO.             PAGO900 
007400     05  EST-COMPLETADOS    PIC 9(7) COMP VALUE ZERO.             PAGO900 
007500     05  EST-PENDIENTES     PIC 9(7) COMP VALUE ZERO.             PAGO900 
007600     05  EST-FALLIDOS       PIC 9(7) COMP VALUE ZERO.             PAGO900 
007700     05  EST-CANCELADOS     PIC 9(7) COMP VALUE ZERO.             PAGO900 
007800     05  EST-REEMBOLSADOS   PIC 9(7) COMP VALUE ZERO.             PAGO900 
007900     05  EST-IMPORTE-COMPLETADO PIC S9(9)V99 VALUE ZERO.          PAGO900 
008000     05  EST-TASA-EXITO     PIC S9(3)V99 VALUE ZERO.              PAGO900 
008100*                                                                 PAGO900 
008200* VISTA EDITADA DEL BLOQUE DE ESTADISTICAS, USADA SOLO PARA       PAGO900 
008300* MONTAR LA LINEA DE CIERRE DEL LISTADO (NO SE ESCRIBE TAL CUAL   PAGO900 
008400* EN EL FICHERO MAESTRO - ES PURO MATERIAL DE IMPRESION).         PAGO900 
008500 01  ESTAD-REC-EDIT REDEFINES ESTAD-REC.                          PAGO900 
008600     05  FILLER             PIC X(42).                            PAGO900 
008700*                                                                 PAGO900 
008800 01  IMPORTE-COMP-EDIT      PIC ZZ,ZZZ,ZZ9.99.                    PAGO900 
008900 01  TASA-EXITO-EDIT        PIC ZZ9.99.                           PAGO900 
009000*                                                                 PAGO900 
009100* LINEA DE DETALLE DE PAGO. LLEVA MONEDA Y COD. RESPUESTA DESDE   PAGO900 
009200* TCK-1215, A PETICION DE CONCILIACION, QUE NECESITABA VER AMBOS  PAGO900 
009300* DATOS EN EL LISTADO SIN TENER QUE CRUZAR CONTRA EL MAESTRO.     PAGO900 
009400 01  LINEA-DETALLE.                                               PAGO900 
009500     05  LD-PAGO-ID         PIC X(36).                            PAGO900 
009600     05  FILLER             PIC X(01) VALUE SPACE.                PAGO900 
009700     05  LD-ORDER-ID        PIC X(20).                            PAGO900 
009800     05  FILLER             PIC X(01) VALUE SPACE.                PAGO900 
009900     05  LD-MONTO           PIC ZZZ,ZZ9.99.                       PAGO900 
010000     05  FILLER             PIC X(01) VALUE SPACE.                PAGO900 
010100     05  LD-MONEDA          PIC X(03).                            PAGO900 
010200     05  FILLER             PIC X(01) VALUE SPACE.                PAGO900 
010300     05  LD-ESTADO          PIC X(10).                            PAGO900 
010400     05  FILLER             PIC X(01) VALUE SPACE.                PAGO900 
010500     05  LD-CLIENTE-ID      PIC X(20).                            PAGO900 
010600     05  FILLER             PIC X(01) VALUE SPACE.                PAGO900 
010700     05  LD-COD-RESPUESTA   PIC X(25).                            PAGO900 
010800     05  FILLER             PIC X(02) VALUE SPACES.               PAGO900 
010900 01  LINEA-DETALLE-R REDEFINES LINEA-DETALLE                      PAGO900 
011000         PIC X(132).                                              PAGO900 
011100*                                                                 PAGO900 
011200* LINEA DE ESTADISTICAS DE CIERRE. SE AMPLIA CON PENDIENTES Y     PAGO900 
011300* FALLIDOS (TCK-1215) - CONCILIACION LOS RECLAMABA PORQUE HASTA   PAGO900 
011400* AHORA SOLO SE VEIA EL TOTAL Y LOS COMPLETADOS, Y NO CUADRABAN   PAGO900 
011500* LAS CIFRAS DEL LISTADO CON LAS DEL EXTRACTO DE LA PASARELA.     PAGO900 
011600 01  LINEA-ESTAD.                                                 PAGO900 
011700     05  FILLER             PIC X(14)                             PAGO900 
011800         VALUE "TOTAL PAGOS...".                                  PAGO900 
011900     05  LE-TOTAL           PIC ZZZZZZ9.                          PAGO900 
012000     05  FILLER             PIC X(02) VALUE SPACES.               PAGO900 
012100     05  FILLER             PIC X(14)                             PAGO900 
012200         VALUE "COMPLETADOS...".                                  PAGO900 
012300     05  LE-COMPLETADOS     PIC ZZZZZZ9.                          PAGO900 
012400     05  FILLER             PIC X(02) VALUE SPACES.               PAGO900 
012500     05  FILLER             PIC X(14)                             PAGO900 
012600         VALUE "PENDIENTES....".                                  PAGO900 
012700     05  LE-PENDIENTES      PIC ZZZZZZ9.                          PAGO900 
012800     05  FILLER             PIC X(02) VALUE SPACES.               PAGO900 
012900     05  FILLER             PIC X(14)                             PAGO900 
013000         VALUE "FALLIDOS......".                                  PAGO900 
013100     05  LE-FALLIDOS        PIC ZZZZZZ9.                          PAGO900 
013200     05  FILLER             PIC X(02) VALUE SPACES.               PAGO900 
013300     05  FILLER             PIC X(14)                             PAGO900 
013400         VALUE "TASA EXITO....".                                  PAGO900 
013500     05  LE-TASA            PIC ZZ9.99.                           PAGO900 
013600     05  FILLER             PIC X(01) VALUE "%".                  PAGO900 
013700     05  FILLER             PIC X(19) VALUE SPACES.               PAGO900 
013800 01  LINEA-ESTAD-R REDEFINES LINEA-ESTAD                          PAGO900 
013900         PIC X(132).                                              PAGO900 
014000*                                                                 PAGO900 
014100* COPIA DE TRABAJO DEL REGISTRO DE PAGO DEVUELTO POR PAGOSTO.     PAGO900 
014200 01  PAGO-REC-WS.                                                 PAGO900 
014300     05  PAGO-ID            PIC X(36).                            PAGO900 
014400     05  PAGO-ORDER-ID      PIC X(50).                            PAGO900 
014500     05  PAGO-MONTO         PIC S9(7)V99.                         PAGO900 
014600     05  PAGO-ESTADO        PIC X(10).                            PAGO900 
014700         88  PE-PENDING         VALUE "PENDING".                  PAGO900 
014800         88  PE-COMPLETED       VALUE "COMPLETED".                PAGO900 
014900         88  PE-FAILED          VALUE "FAILED".                   PAGO900 
015000         88  PE-CANCELLED       VALUE "CANCELLED".                PAGO900 
015100         88  PE-REFUNDED        VALUE "REFUNDED".                 PAGO900 
015200     05  PAGO-FECHA-CREACION PIC X(19).                           PAGO900 
015300     05  PAGO-FECHA-ACTUALIZ PIC X(19).                           PAGO900 
015400     05  PAGO-METODO-PAGO   PIC X(20).                            PAGO900 
015500     05  PAGO-MONEDA        PIC X(3).                             PAGO900 
015600     05  PAGO-DESCRIPCION   PIC X(60).                            PAGO900 
015700     05  PAGO-CLIENTE-ID    PIC X(30).                            PAGO900 
015800     05  PAGO-TRANSACTION-ID PIC X(20).                           PAGO900 
015900     05  PAGO-GATEWAY       PIC X(20).                            PAGO900 
016000     05  PAGO-COD-RESPUESTA PIC X(25).                            PAGO900 
016100     05  PAGO-MSG-RESPUESTA PIC X(80).                            PAGO900 
016200     05  FILLER             PIC X(05).                            PAGO900 
016300*                                                                 PAGO900 
016400 01  FUNCION                PIC X(10).                            PAGO900 
016500 01  RETORNO                PIC X(02).                            PAGO900 
016600 01  CLAVE                  PIC X(50).                            PAGO900 
016700 01  INDICE                 PIC 9(7) COMP VALUE ZERO.             PAGO900 
016800 01  CONTADOR               PIC 9(7) COMP VALUE ZERO.             PAGO900 
016900*                                                                 PAGO900 
017000 PROCEDURE DIVISION.                                              PAGO900 
017100*                                                                 PAGO900 
017200 000-PROCESO-PRINCIPAL.                                           PAGO900 
017300     PERFORM 100-ABRIR-FICHEROS THRU 100-EXIT.                    PAGO900 
017400*                                                                 PAGO900 
017500     PERFORM 200-ACUMULAR-ESTAD THRU 200-EXIT                     PAGO900 
017600         UNTIL NOT QUEDAN-PAGOS.                                  PAGO900 
017700*                                                                 PAGO900 
017800     PERFORM 230-CALC-TASA-EXITO THRU 230-EXIT.                   PAGO900 
017900     PERFORM 500-IMPRIMIR-ESTAD THRU 500-EXIT.                    PAGO900 
018000*                                                                 PAGO900 
018100     CLOSE F-REPORTE.                                             PAGO900 
018200     EXIT PROGRAM.                                                PAGO900 
018300*                                                                 PAGO900 
018400 100-ABRIR-FICHEROS.                                              PAGO900 
018500     OPEN OUTPUT F-REPORTE.                                       PAGO900 
018600     IF FS-REPORTE NOT = "00"                                     PAGO900 
018700         DISPLAY "PAGO900 - ERROR ABRIENDO REPORTE: " FS-REPORTE  PAGO900 
018800         STOP RUN.                                                PAGO900 
018900*                                                                 PAGO900 
019000     MOVE "INIT" TO FUNCION.                                      PAGO900 
019100     CALL "PAGOSTO" USING FUNCION RETORNO CLAVE                   PAGO900 
019200         INDICE CONTADOR PAGO-REC-WS.                             PAGO900 
019300 100-EXIT.                                                        PAGO900 
019400     EXIT.                                                        PAGO900 
019500*                                                                 PAGO900 
019600*-----------------------------------------------------------      PAGO900 
019700* 200 - RECORRE LA TABLA COMPLETA (LIST-ALL) IMPRIMIENDO UNA      PAGO900 
019800*        LINEA POR PAGO Y ACUMULANDO LOS CONTADORES.              PAGO900 
019900*-----------------------------------------------------------      PAGO900 
020000 200-ACUMULAR-ESTAD.                                              PAGO900 
020100     MOVE "LIST-ALL" TO FUNCION.                                  PAGO900 
020200     CALL "PAGOSTO" USING FUNCION RETORNO CLAVE                   PAGO900 
020300         INDICE CONTADOR PAGO-REC-WS.                             PAGO900 
020400*                                                                 PAGO900 
020500     IF RETORNO NOT = "00"                                        PAGO900 
020600         MOVE "N" TO MAS-PAGOS                                    PAGO900 
020700         GO TO 200-EXIT.                                          PAGO900 
020800*                                                                 PAGO900 
020900     ADD 1 TO CONT-LEIDOS.                                        PAGO900 
021000     ADD 1 TO EST-TOTAL-PAGOS.                                    PAGO900 
021100*                                                                 PAGO900 
021200     PERFORM 400-IMPRIMIR-DETALLE THRU 400-EXIT.                  PAGO900 
021300*                                                                 PAGO900 
021400     IF PE-PENDING                                                PAGO900 
021500         ADD 1 TO EST-PENDIENTES                                  PAGO900 
021600         GO TO 200-EXIT.                                          PAGO900 
021700     IF PE-COMPLETED                                              PAGO900 
021800         ADD 1 TO EST-COMPLETADOS                                 PAGO900 
021900         ADD PAGO-MONTO TO EST-IMPORTE-COMPLETADO                 PAGO900 
022000         GO TO 200-EXIT.                                          PAGO900 
022100     IF PE-FAILED                                                 PAGO900 
022200         ADD 1 TO EST-FALLIDOS                                    PAGO900 
022300         GO TO 200-EXIT.                                          PAGO900 
022400     IF PE-CANCELLED                                              PAGO900 
022500         ADD 1 TO EST-CANCELADOS                                  PAGO900 
022600         GO TO 200-EXIT.                                          PAGO900 
022700     IF PE-REFUNDED                                               PAGO900 
022800         ADD 1 TO EST-REEMBOLSADOS                                PAGO900 
022900         GO TO 200-EXIT.                                          PAGO900 
023000 200-EXIT.                                                        PAGO900 
023100     EXIT.                                                        PAGO900 
023200*                                                                 PAGO900 
023300 400-IMPRIMIR-DETALLE.                                            PAGO900 
023400     MOVE PAGO-ID          TO LD-PAGO-ID.                         PAGO900 
023500     MOVE PAGO-ORDER-ID    TO LD-ORDER-ID.                        PAGO900 
023600     MOVE PAGO-MONTO       TO LD-MONTO.                           PAGO900 
023700     MOVE PAGO-MONEDA      TO LD-MONEDA.                          PAGO900 
023800     MOVE PAGO-ESTADO      TO LD-ESTADO.                          PAGO900 
023900     MOVE PAGO-CLIENTE-ID  TO LD-CLIENTE-ID.                      PAGO900 
024000     MOVE PAGO-COD-RESPUESTA TO LD-COD-RESPUESTA.                 PAGO900 
024100     WRITE LINEA-REPORTE FROM LINEA-DETALLE-R.                    PAGO900 
024200 400-EXIT.                                                        PAGO900 
024300     EXIT.                                                        PAGO900 
024400*                                                                 PAGO900 
024500*-----------------------------------------------------------      PAGO900 
024600* 230 - TASA DE EXITO = COMPLETADOS / TOTAL * 100, REDONDEADA     PAGO900 
024700*        A DOS DECIMALES. SI NO HAY PAGOS, CERO (INC-0205).       PAGO900 
024800*-----------------------------------------------------------      PAGO900 
024900 230-CALC-TASA-EXITO.                                             PAGO900 
025000     IF EST-TOTAL-PAGOS = ZERO                                    PAGO900 
025100         MOVE ZERO TO EST-TASA-EXITO                              PAGO900 
025200         GO TO 230-EXIT.                                          PAGO900 
025300*                                                                 PAGO900 
025400     COMPUTE EST-TASA-EXITO ROUNDED =                             PAGO900 
025500         (EST-COMPLETADOS / EST-TOTAL-PAGOS) * 100.               PAGO900 
025600 230-EXIT.                                                        PAGO900 
025700     EXIT.                                                        PAGO900 
025800*                                                                 PAGO900 
025900 500-IMPRIMIR-ESTAD.                                              PAGO900 
026000     MOVE EST-TOTAL-PAGOS TO LE-TOTAL.                            PAGO900 
026100     MOVE EST-COMPLETADOS TO LE-COMPLETADOS.                      PAGO900 
026200     MOVE EST-PENDIENTES TO LE-PENDIENTES.                        PAGO900 
026300     MOVE EST-FALLIDOS TO LE-FALLIDOS.                            PAGO900 
026400     MOVE EST-TASA-EXITO TO LE-TASA.                              PAGO900 
026500     WRITE LINEA-REPORTE FROM LINEA-ESTAD-R.                      PAGO900 
026600*                                                                 PAGO900 
026700     MOVE EST-IMPORTE-COMPLETADO TO IMPORTE-COMP-EDIT.            PAGO900 
026800     MOVE SPACES TO LINEA-REPORTE.                                PAGO900 
026900     STRING "IMPORTE COMPLETADO TOTAL..... "                      PAGO900 
027000             IMPORTE-COMP-EDIT                                    PAGO900 
027100             DELIMITED BY SIZE INTO LINEA-REPORTE.                PAGO900 
027200     WRITE LINEA-REPORTE.                                         PAGO900 
027300 500-EXIT.                                                        PAGO900 
027400     EXIT.                                                        PAGO900 
