000100 IDENTIFICATION DIVISION.                                         PAGO200 
000200 PROGRAM-ID. PAGO200.                                             PAGO200 
000300 AUTHOR. J L CASTAN.                                              PAGO200 
000400 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.           PAGO200 
000500 DATE-WRITTEN. 22/01/1988.                                        PAGO200 
000600 DATE-COMPILED.                                                   PAGO200 
000700 SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DEL CPD.             PAGO200 
000800*                                                                 PAGO200 
000900*---------------------------------------------------------------  PAGO200 
001000* PAGO200  -  VALIDADOR DE CAMBIO DE ESTADO DE UN PAGO            PAGO200 
001100*                                                                 PAGO200 
001200* SUBPROGRAMA INVOCABLE QUE RECIBE UN PAGO-ID Y UN ESTADO         PAGO200 
001300* SOLICITADO, COMPRUEBA SI LA TRANSICION ESTA PERMITIDA SEGUN     PAGO200 
001400* EL CICLO DE VIDA DEL PAGO, Y SI LO ESTA, ACTUALIZA EL           PAGO200 
001500* REGISTRO A TRAVES DE PAGOSTO.                                   PAGO200 
001600*                                                                 PAGO200 
001700* SIGUE EL PATRON HABITUAL DE ESTE CPD DE COMPROBAR EL ESTADO     PAGO200 
001800* ACTUAL DE UN REGISTRO ANTES DE DEJAR CONTINUAR LA OPERACION     PAGO200 
001900* QUE PRETENDE MODIFICARLO.                                       PAGO200 
002000*---------------------------------------------------------------  PAGO200 
002100* HISTORIAL DE CAMBIOS                                            PAGO200 
002200*---------------------------------------------------------------  PAGO200 
002300* 22/01/1988 JLC -------- PRIMERA VERSION. SOLO ADMITIA           PAGO200 
002400*                         PENDING -> COMPLETED/FAILED.            PAGO200 
002500* 14/07/1990 MRR -------- SE ANADE LA TRANSICION A CANCELLED Y    PAGO200 
002600*                         LA TRANSICION COMPLETED -> REFUNDED.    PAGO200 
002700* 09/09/1994 JLC -------- SE BLOQUEAN TRANSICIONES DESDE ESTADOS  PAGO200 
002800*                         FINALES (FAILED/CANCELLED/REFUNDED).    PAGO200 
002900*                         AVISO-0054.                             PAGO200 
003000* 03/02/1998 ADP -------- REVISION ANO 2000 - FECHAS A 4 DIGITOS  PAGO200 
003100*                         DE ANO EN LA MARCA DE ACTUALIZACION.    PAGO200 
003200* 17/11/1999 ADP -------- PRUEBA FINAL Y2K SOBRE CAMBIO DE SIGLO. PAGO200 
003300*                         SIN INCIDENCIAS.                        PAGO200 
003400* 25/06/2002 SGR -------- SE ESTAMPA TRANSACTION-ID AL PASAR A    PAGO200 
003500*                         COMPLETED CUANDO EL PAGO NO TRAIA UNO.  PAGO200 
003600*                         TCK-1098.                               PAGO200 
003700*---------------------------------------------------------------  PAGO200 
003800*                                                                 PAGO200 
003900 ENVIRONMENT DIVISION.                                            PAGO200 
004000 CONFIGURATION SECTION.                                           PAGO200 
004100 SPECIAL-NAMES.                                                   PAGO200 
004200     C01 IS TOP-OF-FORM.                                          PAGO200 
004300*                                                                 PAGO200 
004400 DATA DIVISION.                                                   PAGO200 
004500 WORKING-STORAGE SECTION.                                         PAGO200 
004600*                                                                 PAGO200 
004700 77  SIGUIENTE-SEC          PIC 9(7) COMP VALUE ZERO.             PAGO200 
004800*                                                                 PAGO200 
004900* CAMPOS DE FECHA/HORA PARA LA MARCA DE ACTUALIZACION.            PAGO200 
005000 01  CAMPOS-FECHA.                                                PAGO200 
005100     05  FECHA.                                                   PAGO200 
005200         10  ANO            PIC 9(4).                             PAGO200 
005300         10  MES            PIC 9(2).                             PAGO200 
005400         10  DIA            PIC 9(2).                             PAGO200 
005500     05  HORA.                                                    PAGO200 
005600         10  HORAS          PIC 9(2).                             PAGO200 
005700         10  MINUTOS        PIC 9(2).                             PAGO200 
005800         10  SEGUNDOS       PIC 9(2).                             PAGO200 
005900         10  MILISEGUNDOS   PIC 9(2).                             PAGO200 
006000     05  DIF-GMT            PIC S9(4).                            PAGO200 
006100*                                                                 PAGO200 
006200 01  MARCA-TIEMPO.                                                PAGO200 
006300     05  MT-ANO             PIC 9(4).                             PAGO200 
006400     05  FILLER             PIC X(1) VALUE "-".                   PAGO200 
006500     05  MT-MES             PIC 9(2).                             PAGO200 
006600     05  FILLER             PIC X(1) VALUE "-".                   PAGO200 
006700     05  MT-DIA             PIC 9(2).                             PAGO200 
006800     05  FILLER             PIC X(1) VALUE SPACE.                 PAGO200 
006900     05  MT-HOR             PIC 9(2).                             PAGO200 
007000     05  FILLER             PIC X(1) VALUE ":".                   PAGO200 
007100     05  MT-MIN             PIC 9(2).                             PAGO200 
007200     05  FILLER             PIC X(1) VALUE ":".                   PAGO200 
007300     05  MT-SEG             PIC 9(2).                             PAGO200 
007400 01  MARCA-TIEMPO-R REDEFINES MARCA-TIEMPO                        PAGO200 
007500         PIC X(19).                                               PAGO200 
007600*                                                                 PAGO200 
007700 01  TRANSACCION-NUEVA.                                           PAGO200 
007800     05  TXN-PREF           PIC X(4) VALUE "TXN_".                PAGO200 
007900     05  TXN-SEC            PIC 9(8).                             PAGO200 
008000     05  FILLER             PIC X(8) VALUE SPACES.                PAGO200 
008100 01  TRANSACCION-NUEVA-R REDEFINES TRANSACCION-NUEVA              PAGO200 
008200         PIC X(20).                                               PAGO200 
008300*                                                                 PAGO200 
008400* COPIA DE TRABAJO DEL REGISTRO DE PAGO DEVUELTO POR PAGOSTO.     PAGO200 
008500 01  PAGO-REC-WS.                                                 PAGO200 
008600     05  PAGO-ID            PIC X(36).                            PAGO200 
008700     05  PAGO-ORDER-ID      PIC X(50).                            PAGO200 
008800     05  PAGO-MONTO         PIC S9(7)V99.                         PAGO200 
008900     05  PAGO-ESTADO        PIC X(10).                            PAGO200 
009000         88  PE-PENDING         VALUE "PENDING".                  PAGO200 
009100         88  PE-COMPLETED       VALUE "COMPLETED".                PAGO200 
009200         88  PE-FAILED          VALUE "FAILED".                   PAGO200 
009300         88  PE-CANCELLED       VALUE "CANCELLED".                PAGO200 
009400         88  PE-REFUNDED        VALUE "REFUNDED".                 PAGO200 
009500     05  PAGO-FECHA-CREACION PIC X(19).                           PAGO200 
009600     05  PAGO-FECHA-ACTUALIZ PIC X(19).                           PAGO200 
009700     05  PAGO-METODO-PAGO   PIC X(20).                            PAGO200 
009800     05  PAGO-MONEDA        PIC X(3).                             PAGO200 
009900     05  PAGO-DESCRIPCION   PIC X(60).                            PAGO200 
010000     05  PAGO-CLIENTE-ID    PIC X(30).                            PAGO200 
010100     05  PAGO-TRANSACTION-ID PIC X(20).                           PAGO200 
010200     05  PAGO-GATEWAY       PIC X(20).                            PAGO200 
010300     05  PAGO-COD-RESPUESTA PIC X(25).                            PAGO200 
010400     05  PAGO-MSG-RESPUESTA PIC X(80).                            PAGO200 
010500     05  FILLER             PIC X(05).                            PAGO200 
010600*                                                                 PAGO200 
010700* VISTA "SOLO CLAVES" DE LA COPIA DE TRABAJO, USADA PARA          PAGO200 
010800* TRAZAR EN CONSOLA LA IDENTIFICACION DEL PAGO SIN TENER QUE      PAGO200 
010900* DECLARAR CAMPOS NUEVOS (MISMO TAMANO QUE PAGO-REC-WS: 406).     PAGO200 
011000 01  PAGO-REC-CLAVE REDEFINES PAGO-REC-WS.                        PAGO200 
011100     05  PRC-ID             PIC X(36).                            PAGO200 
011200     05  PRC-ORDER-ID       PIC X(50).                            PAGO200 
011300     05  PRC-CLIENTE-ID     PIC X(30).                            PAGO200 
011400     05  PRC-ESTADO         PIC X(10).                            PAGO200 
011500     05  FILLER             PIC X(280).                           PAGO200 
011600*                                                                 PAGO200 
011700 01  FUNCION                PIC X(10).                            PAGO200 
011800 01  RETORNO                PIC X(02).                            PAGO200 
011900 01  CLAVE                  PIC X(50).                            PAGO200 
012000 01  INDICE                 PIC 9(7) COMP VALUE ZERO.             PAGO200 
012100 01  CONTADOR               PIC 9(7) COMP VALUE ZERO.             PAGO200 
012200*                                                                 PAGO200 
012300 LINKAGE SECTION.                                                 PAGO200 
012400 01  ID-PAGO                PIC X(36).                            PAGO200 
012500 01  ESTADO-NUEVO           PIC X(10).                            PAGO200 
012600 01  RETORNO-COD            PIC X(25).                            PAGO200 
012700 01  RETORNO-MSG            PIC X(80).                            PAGO200 
012800*                                                                 PAGO200 
012900 PROCEDURE DIVISION USING ID-PAGO ESTADO-NUEVO                    PAGO200 
013000         RETORNO-COD RETORNO-MSG.                                 PAGO200 
013100*                                                                 PAGO200 
013200 000-PAGO200-PRINCIPAL.                                           PAGO200 
013300*    TRES PASOS SIEMPRE EN EL MISMO ORDEN: LOCALIZAR EL PAGO,     PAGO200 
013400*    COMPROBAR QUE LA TRANSICION PEDIDA ESTA PERMITIDA, Y SOLO    PAGO200 
013500*    SI LO ESTA, GRABAR. CUALQUIER PASO QUE FALLE SALTA DIRECTO   PAGO200 
013600*    A LA SALIDA SIN TOCAR EL REGISTRO.                           PAGO200 
013700     MOVE SPACES TO RETORNO-COD.                                  PAGO200 
013800     MOVE SPACES TO RETORNO-MSG.                                  PAGO200 
013900*                                                                 PAGO200 
014000     PERFORM 100-BUSCAR-PAGO THRU 100-EXIT.                       PAGO200 
014100*                                                                 PAGO200 
014200     IF RETORNO NOT = "00"                                        PAGO200 
014300         MOVE "NOT_FOUND" TO RETORNO-COD                          PAGO200 
014400         MOVE "payment id not found" TO RETORNO-MSG               PAGO200 
014500         GO TO 000-PAGO200-SALIDA.                                PAGO200 
014600*                                                                 PAGO200 
014700     PERFORM 200-COMPROBAR-TRANSICION THRU 200-EXIT.              PAGO200 
014800*                                                                 PAGO200 
014900     IF RETORNO-COD = "INVALID_TRANSITION"                        PAGO200 
015000         GO TO 000-PAGO200-SALIDA.                                PAGO200 
015100*                                                                 PAGO200 
015200     PERFORM 300-GRABAR-CAMBIO THRU 300-EXIT.                     PAGO200 
015300*                                                                 PAGO200 
015400 000-PAGO200-SALIDA.                                              PAGO200 
015500     EXIT PROGRAM.                                                PAGO200 
015600*                                                                 PAGO200 
015700 100-BUSCAR-PAGO.                                                 PAGO200 
015800     MOVE "FIND-ID" TO FUNCION.                                   PAGO200 
015900     MOVE ID-PAGO TO CLAVE.                                       PAGO200 
016000     CALL "PAGOSTO" USING FUNCION RETORNO CLAVE                   PAGO200 
016100         INDICE CONTADOR PAGO-REC-WS.                             PAGO200 
016200 100-EXIT.                                                        PAGO200 
016300     EXIT.                                                        PAGO200 
016400*                                                                 PAGO200 
016500*-----------------------------------------------------------      PAGO200 
016600* 200 - MAQUINA DE ESTADOS DEL PAGO.                              PAGO200 
016700*   PENDING    -> COMPLETED, FAILED, CANCELLED                    PAGO200 
016800*   COMPLETED  -> REFUNDED                                        PAGO200 
016900*   FAILED, CANCELLED, REFUNDED -> NINGUNA (ESTADOS FINALES)      PAGO200 
017000*-----------------------------------------------------------      PAGO200 
017100 200-COMPROBAR-TRANSICION.                                        PAGO200 
017200     IF PE-PENDING                                                PAGO200 
017300         IF ESTADO-NUEVO = "COMPLETED" OR                         PAGO200 
017400            ESTADO-NUEVO = "FAILED"    OR                         PAGO200 
017500            ESTADO-NUEVO = "CANCELLED"                            PAGO200 
017600             MOVE ESTADO-NUEVO TO PAGO-ESTADO                     PAGO200 
017700             GO TO 200-EXIT                                       PAGO200 
017800         ELSE                                                     PAGO200 
017900             MOVE "INVALID_TRANSITION" TO RETORNO-COD             PAGO200 
018000             MOVE "requested transition is not allowed"           PAGO200 
018100                 TO RETORNO-MSG                                   PAGO200 
018200             GO TO 200-EXIT.                                      PAGO200 
018300*                                                                 PAGO200 
018400     IF PE-COMPLETED                                              PAGO200 
018500         IF ESTADO-NUEVO = "REFUNDED"                             PAGO200 
018600             MOVE ESTADO-NUEVO TO PAGO-ESTADO                     PAGO200 
018700             GO TO 200-EXIT                                       PAGO200 
018800         ELSE                                                     PAGO200 
018900             MOVE "INVALID_TRANSITION" TO RETORNO-COD             PAGO200 
019000             MOVE "requested transition is not allowed"           PAGO200 
019100                 TO RETORNO-MSG                                   PAGO200 
019200             GO TO 200-EXIT.                                      PAGO200 
019300*                                                                 PAGO200 
019400     MOVE "INVALID_TRANSITION" TO RETORNO-COD.                    PAGO200 
019500     MOVE "payment is in a final status" TO RETORNO-MSG.          PAGO200 
019600 200-EXIT.                                                        PAGO200 
019700     EXIT.                                                        PAGO200 
019800*                                                                 PAGO200 
019900 300-GRABAR-CAMBIO.                                               PAGO200 
020000     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.                  PAGO200 
020100     MOVE ANO TO MT-ANO.                                          PAGO200 
020200     MOVE MES TO MT-MES.                                          PAGO200 
020300     MOVE DIA TO MT-DIA.                                          PAGO200 
020400     MOVE HORAS TO MT-HOR.                                        PAGO200 
020500     MOVE MINUTOS TO MT-MIN.                                      PAGO200 
020600     MOVE SEGUNDOS TO MT-SEG.                                     PAGO200 
020700     MOVE MARCA-TIEMPO-R TO PAGO-FECHA-ACTUALIZ.                  PAGO200 
020800*                                                                 PAGO200 
020900*    SOLO SE ESTAMPA TRANSACTION-ID SI EL PAGO NO TRAIA UNO YA    PAGO200 
021000*    (POR EJEMPLO, SI FUE ACEPTADO PENDING EN PAGO100 SIN UNO     PAGO200 
021100*    ASIGNADO); UN PAGO QUE YA LO TENIA CONSERVA EL ORIGINAL.     PAGO200 
021200*    TCK-1098.                                                    PAGO200 
021300     IF PE-COMPLETED                                              PAGO200 
021400         MOVE "SUCCESS" TO PAGO-COD-RESPUESTA                     PAGO200 
021500         MOVE "payment processed successfully"                    PAGO200 
021600             TO PAGO-MSG-RESPUESTA                                PAGO200 
021700         IF PAGO-TRANSACTION-ID = SPACES                          PAGO200 
021800             ADD 1 TO SIGUIENTE-SEC                               PAGO200 
021900             MOVE SIGUIENTE-SEC TO TXN-SEC                        PAGO200 
022000             MOVE TRANSACCION-NUEVA-R                             PAGO200 
022100                 TO PAGO-TRANSACTION-ID                           PAGO200 
022200         END-IF                                                   PAGO200 
022300     END-IF.                                                      PAGO200 
022400*                                                                 PAGO200 
022500     MOVE "SAVE" TO FUNCION.                                      PAGO200 
022600     CALL "PAGOSTO" USING FUNCION RETORNO CLAVE                   PAGO200 
022700         INDICE CONTADOR PAGO-REC-WS.                             PAGO200 
022800*                                                                 PAGO200 
022900     MOVE "OK" TO RETORNO-COD.                                    PAGO200 
023000     MOVE "payment status updated successfully"                   PAGO200 
023100         TO RETORNO-MSG.                                          PAGO200 
023200 300-EXIT.                                                        PAGO200 
023300     EXIT.                                                        PAGO200 
