000100 IDENTIFICATION DIVISION.                                         PAGO100 
000200 PROGRAM-ID. PAGO100.                                             PAGO100 
000300 AUTHOR. M RONCAL.                                                PAGO100 
000400 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.           PAGO100 
000500 DATE-WRITTEN. 04/11/1987.                                        PAGO100 
000600 DATE-COMPILED.                                                   PAGO100 
000700 SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DEL CPD.             PAGO100 
000800*                                                                 PAGO100 
000900*---------------------------------------------------------------  PAGO100 
001000* PAGO100  -  MOTOR DE ALTA Y PROCESO DE PAGOS                    PAGO100 
001100*                                                                 PAGO100 
001200* LEE EL FICHERO DE SOLICITUDES DE PAGO, VALIDA CADA SOLICITUD    PAGO100 
001300* SEGUN LAS REGLAS DEL NEGOCIO, Y SI ES VALIDA CONSTRUYE EL       PAGO100 
001400* REGISTRO DE PAGO, LE ASIGNA UN PAGO-ID SECUENCIAL Y UN ESTADO   PAGO100 
001500* SEGUN EL IMPORTE, Y LO DEJA GRABADO A TRAVES DE PAGOSTO.        PAGO100 
001600* LAS SOLICITUDES RECHAZADAS SE LISTAN EN EL FICHERO DE           PAGO100 
001700* RECHAZOS CON EL CAMPO, EL VALOR Y EL MOTIVO.                    PAGO100 
001800*                                                                 PAGO100 
001900* SIGUE EL PATRON HABITUAL EN ESTE CPD PARA VALIDAR UN IMPORTE    PAGO100 
002000* DE ENTRADA CONTRA UN LIMITE ANTES DE DAR POR BUENA LA           PAGO100 
002100* OPERACION Y GRABAR EL MOVIMIENTO CORRESPONDIENTE.               PAGO100 
002200*---------------------------------------------------------------  PAGO100 
002300* HISTORIAL DE CAMBIOS                                            PAGO100 
002400*---------------------------------------------------------------  PAGO100 
002500* 04/11/1987 MRR -------- PRIMERA VERSION.                        PAGO100 
002600* 19/03/1988 MRR -------- SE ANADE EL FICHERO DE RECHAZOS; ANTES  PAGO100 
002700*                         LAS SOLICITUDES INVALIDAS SE PERDIAN.   PAGO100 
002800* 02/08/1989 JLC -------- PASARELA POR DEFECTO "DEFAULT" CUANDO   PAGO100 
002900*                         LA SOLICITUD NO LA INDICA. CPD-0231.    PAGO100 
003000* 03/02/1998 ADP -------- REVISION ANO 2000 - FECHAS A 4 DIGITOS  PAGO100 
003100*                         DE ANO. PROYECTO Y2K FASE 1.            PAGO100 
003200* 11/05/2001 SGR -------- PAGO-ID PASA A GENERARSE A PARTIR DE    PAGO100 
003300*                         LA FECHA + SECUENCIAL EN VEZ DE SOLO    PAGO100 
003400*                         SECUENCIAL, PARA FACILITAR AUDITORIA.   PAGO100 
003500*                         TCK-1042.                               PAGO100 
003600* 30/09/2003 SGR -------- CORRECCION: EL LIMITE DE IMPORTE ALTO   PAGO100 
003700*                         COMPARABA EN ENTEROS Y TRUNCABA LOS     PAGO100 
003800*                         CENTIMOS. INC-0118.                     PAGO100 
003900*---------------------------------------------------------------  PAGO100 
004000*                                                                 PAGO100 
004100 ENVIRONMENT DIVISION.                                            PAGO100 
004200 CONFIGURATION SECTION.                                           PAGO100 
004300 SPECIAL-NAMES.                                                   PAGO100 
004400     C01 IS TOP-OF-FORM.                                          PAGO100 
004500*                                                                 PAGO100 
004600 INPUT-OUTPUT SECTION.                                            PAGO100 
004700 FILE-CONTROL.                                                    PAGO100 
004800     SELECT F-SOLICITUDES ASSIGN TO "PAGOSOLI"                    PAGO100 
004900         ORGANIZATION IS LINE SEQUENTIAL                          PAGO100 
005000         FILE STATUS IS FS-SOLICITUDES.                           PAGO100 
005100*                                                                 PAGO100 
005200     SELECT F-RECHAZOS ASSIGN TO "PAGORECH"                       PAGO100 
005300         ORGANIZATION IS LINE SEQUENTIAL                          PAGO100 
005400         FILE STATUS IS FS-RECHAZOS.                              PAGO100 
005500*                                                                 PAGO100 
005600 DATA DIVISION.                                                   PAGO100 
005700 FILE SECTION.                                                    PAGO100 
005800*                                                                 PAGO100 
005900* FICHERO DE SOLICITUDES DE ALTA DE PAGO. EL ANALISIS ORIGINAL    PAGO100 
006000* HABLABA DE 190 POSICIONES PERO LA SUMA REAL DE CAMPOS DA 192;   PAGO100 
006100* SE HA DEJADO CONSTANCIA EN TCK-1042 PARA QUE EL EQUIPO DE       PAGO100 
006200* INTERFASES ACTUALICE SU DOCUMENTACION.                          PAGO100 
006300 FD  F-SOLICITUDES                                                PAGO100 
006400     LABEL RECORD STANDARD.                                       PAGO100 
006500 01  PAGO-REQ-REC.                                                PAGO100 
006600     05  REQ-ORDER-ID       PIC X(50).                            PAGO100 
006700     05  REQ-MONTO          PIC S9(7)V99.                         PAGO100 
006800     05  REQ-METODO-PAGO    PIC X(20).                            PAGO100 
006900     05  REQ-MONEDA         PIC X(3).                             PAGO100 
007000     05  REQ-DESCRIPCION    PIC X(60).                            PAGO100 
007100     05  REQ-CLIENTE-ID     PIC X(30).                            PAGO100 
007200     05  REQ-GATEWAY        PIC X(20).                            PAGO100 
007300*                                                                 PAGO100 
007400* FICHERO DE RECHAZOS - 132 POSICIONES, UNA LINEA POR SOLICITUD   PAGO100 
007500* NO VALIDA. COMPARTIDO CON PAGO400 (QUE LO ABRE EN EXTEND).      PAGO100 
007600 FD  F-RECHAZOS                                                   PAGO100 
007700     LABEL RECORD STANDARD.                                       PAGO100 
007800 01  LINEA-RECHAZO.                                               PAGO100 
007900     05  RCH-ORIGEN         PIC X(08).                            PAGO100 
008000     05  FILLER             PIC X(01).                            PAGO100 
008100     05  RCH-CAMPO          PIC X(20).                            PAGO100 
008200     05  FILLER             PIC X(01).                            PAGO100 
008300     05  RCH-VALOR          PIC X(30).                            PAGO100 
008400     05  FILLER             PIC X(01).                            PAGO100 
008500     05  RCH-MENSAJE        PIC X(60).                            PAGO100 
008600     05  FILLER             PIC X(11).                            PAGO100 
008700*                                                                 PAGO100 
008800 WORKING-STORAGE SECTION.                                         PAGO100 
008900*                                                                 PAGO100 
009000 77  FS-SOLICITUDES         PIC X(02).                            PAGO100 
009100 77  FS-RECHAZOS            PIC X(02).                            PAGO100 
009200 77  EOF-SOLICITUDES        PIC X(01) VALUE "N".                  PAGO100 
009300     88  NO-HAY-MAS-SOLICITUDES  VALUE "S".                       PAGO100 
009400 77  SOLICITUD-VALIDA       PIC X(01) VALUE "S".                  PAGO100 
009500     88  SOLICITUD-ES-VALIDA     VALUE "S".                       PAGO100 
009600*                                                                 PAGO100 
009700 77  LEIDAS                 PIC 9(7) COMP VALUE ZERO.             PAGO100 
009800 77  ACEPTADAS              PIC 9(7) COMP VALUE ZERO.             PAGO100 
009900 77  RECHAZADAS             PIC 9(7) COMP VALUE ZERO.             PAGO100 
010000 77  SIGUIENTE-SEC          PIC 9(7) COMP VALUE ZERO.             PAGO100 
010100*                                                                 PAGO100 
010200* CAMPOS DE FECHA/HORA DEL SISTEMA, IGUAL QUE EN LOS DEMAS LOTES  PAGO100 
010300* DE ESTE CPD (MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA).       PAGO100 
010400 01  CAMPOS-FECHA.                                                PAGO100 
010500     05  FECHA.                                                   PAGO100 
010600         10  ANO            PIC 9(4).                             PAGO100 
010700         10  MES            PIC 9(2).                             PAGO100 
010800         10  DIA            PIC 9(2).                             PAGO100 
010900     05  HORA.                                                    PAGO100 
011000         10  HORAS          PIC 9(2).                             PAGO100 
011100         10  MINUTOS        PIC 9(2).                             PAGO100 
011200         10  SEGUNDOS       PIC 9(2).                             PAGO100 
011300         10  MILISEGUNDOS   PIC 9(2).                             PAGO100 
011400     05  DIF-GMT            PIC S9(4).                            PAGO100 
011500*                                                                 PAGO100 
011600* MARCA DE TIEMPO COMPUESTA AAAA-MM-DD HH:MM:SS (19 POSICIONES)   PAGO100 
011700* QUE SE COPIA TAL CUAL A PAGO-FECHA-CREACION/ACTUALIZ.           PAGO100 
011800 01  MARCA-TIEMPO.                                                PAGO100 
011900     05  MT-ANO             PIC 9(4).                             PAGO100 
012000     05  FILLER             PIC X(1) VALUE "-".                   PAGO100 
012100     05  MT-MES             PIC 9(2).                             PAGO100 
012200     05  FILLER             PIC X(1) VALUE "-".                   PAGO100 
012300     05  MT-DIA             PIC 9(2).                             PAGO100 
012400     05  FILLER             PIC X(1) VALUE SPACE.                 PAGO100 
012500     05  MT-HOR             PIC 9(2).                             PAGO100 
012600     05  FILLER             PIC X(1) VALUE ":".                   PAGO100 
012700     05  MT-MIN             PIC 9(2).                             PAGO100 
012800     05  FILLER             PIC X(1) VALUE ":".                   PAGO100 
012900     05  MT-SEG             PIC 9(2).                             PAGO100 
013000 01  MARCA-TIEMPO-R REDEFINES MARCA-TIEMPO                        PAGO100 
013100         PIC X(19).                                               PAGO100 
013200*                                                                 PAGO100 
013300* PAGO-ID CONSTRUIDO COMO PG + AAAAMMDD + GUION + SECUENCIAL.     PAGO100 
013400 01  PAGO-ID-NUEVO.                                               PAGO100 
013500     05  PID-PREF           PIC X(2) VALUE "PG".                  PAGO100 
013600     05  PID-ANO            PIC 9(4).                             PAGO100 
013700     05  PID-MES            PIC 9(2).                             PAGO100 
013800     05  PID-DIA            PIC 9(2).                             PAGO100 
013900     05  FILLER             PIC X(1) VALUE "-".                   PAGO100 
014000     05  PID-SEC            PIC 9(7).                             PAGO100 
014100     05  FILLER             PIC X(18) VALUE SPACES.               PAGO100 
014200 01  PAGO-ID-NUEVO-R REDEFINES PAGO-ID-NUEVO                      PAGO100 
014300         PIC X(36).                                               PAGO100 
014400*                                                                 PAGO100 
014500* TRANSACTION-ID CONSTRUIDO COMO TXN_ + 8 DIGITOS SECUENCIALES.   PAGO100 
014600 01  TRANSACCION-NUEVA.                                           PAGO100 
014700     05  TXN-PREF           PIC X(4) VALUE "TXN_".                PAGO100 
014800     05  TXN-SEC            PIC 9(8).                             PAGO100 
014900     05  FILLER             PIC X(8) VALUE SPACES.                PAGO100 
015000 01  TRANSACCION-NUEVA-R REDEFINES TRANSACCION-NUEVA              PAGO100 
015100         PIC X(20).                                               PAGO100 
015200*                                                                 PAGO100 
015300* REGISTRO DE PAGO DE TRABAJO, PASADO POR ENLACE A PAGOSTO.       PAGO100 
015400 01  PAGO-REC-WS.                                                 PAGO100 
015500     05  PAGO-ID            PIC X(36).                            PAGO100 
015600     05  PAGO-ORDER-ID      PIC X(50).                            PAGO100 
015700     05  PAGO-MONTO         PIC S9(7)V99.                         PAGO100 
015800     05  PAGO-ESTADO        PIC X(10).                            PAGO100 
015900     05  PAGO-FECHA-CREACION PIC X(19).                           PAGO100 
016000     05  PAGO-FECHA-ACTUALIZ PIC X(19).                           PAGO100 
016100     05  PAGO-METODO-PAGO   PIC X(20).                            PAGO100 
016200     05  PAGO-MONEDA        PIC X(3).                             PAGO100 
016300     05  PAGO-DESCRIPCION   PIC X(60).                            PAGO100 
016400     05  PAGO-CLIENTE-ID    PIC X(30).                            PAGO100 
016500     05  PAGO-TRANSACTION-ID PIC X(20).                           PAGO100 
016600     05  PAGO-GATEWAY       PIC X(20).                            PAGO100 
016700     05  PAGO-COD-RESPUESTA PIC X(25).                            PAGO100 
016800     05  PAGO-MSG-RESPUESTA PIC X(80).                            PAGO100 
016900     05  FILLER             PIC X(05).                            PAGO100 
017000*                                                                 PAGO100 
017100* PARAMETROS DE LLAMADA A PAGOSTO.                                PAGO100 
017200 01  FUNCION                PIC X(10).                            PAGO100 
017300 01  RETORNO                PIC X(02).                            PAGO100 
017400 01  CLAVE                  PIC X(50).                            PAGO100 
017500 01  INDICE                 PIC 9(7) COMP VALUE ZERO.             PAGO100 
017600 01  CONTADOR               PIC 9(7) COMP VALUE ZERO.             PAGO100 
017700*                                                                 PAGO100 
017800 PROCEDURE DIVISION.                                              PAGO100 
017900*                                                                 PAGO100 
018000 000-PROCESO-PRINCIPAL.                                           PAGO100 
018100*    ESTRUCTURA CLASICA DE LOTE DE ESTE TALLER: ABRIR, SEMBRAR    PAGO100 
018200*    CONTADORES, PROCESAR HASTA FIN DE FICHERO, CERRAR Y VOLCAR.  PAGO100 
018300*    LA TABLA EN MEMORIA NO SE CIERRA HASTA 900, PORQUE CADA      PAGO100 
018400*    SOLICITUD ACEPTADA LA VA MODIFICANDO POR LLAMADA A PAGOSTO.  PAGO100 
018500     PERFORM 100-ABRIR-FICHEROS THRU 100-EXIT.                    PAGO100 
018600     PERFORM 150-INICIALIZAR-SECUENCIA THRU 150-EXIT.             PAGO100 
018700*                                                                 PAGO100 
018800     PERFORM 200-LEER-SOLICITUDES THRU 200-EXIT                   PAGO100 
018900         UNTIL NO-HAY-MAS-SOLICITUDES.                            PAGO100 
019000*                                                                 PAGO100 
019100     PERFORM 900-CERRAR-FICHEROS THRU 900-EXIT.                   PAGO100 
019200*                                                                 PAGO100 
019300     DISPLAY "PAGO100 - LEIDAS:    " LEIDAS.                      PAGO100 
019400     DISPLAY "PAGO100 - ACEPTADAS: " ACEPTADAS.                   PAGO100 
019500     DISPLAY "PAGO100 - RECHAZADAS:" RECHAZADAS.                  PAGO100 
019600*                                                                 PAGO100 
019700     EXIT PROGRAM.                                                PAGO100 
019800*                                                                 PAGO100 
019900 100-ABRIR-FICHEROS.                                              PAGO100 
020000     OPEN INPUT F-SOLICITUDES.                                    PAGO100 
020100     IF FS-SOLICITUDES NOT = "00"                                 PAGO100 
020200         DISPLAY "PAGO100 - ERROR ABRIENDO SOLICITUDES: "         PAGO100 
020300             FS-SOLICITUDES                                       PAGO100 
020400         STOP RUN.                                                PAGO100 
020500*                                                                 PAGO100 
020600     OPEN OUTPUT F-RECHAZOS.                                      PAGO100 
020700     IF FS-RECHAZOS NOT = "00"                                    PAGO100 
020800         DISPLAY "PAGO100 - ERROR ABRIENDO RECHAZOS: "            PAGO100 
020900             FS-RECHAZOS                                          PAGO100 
021000         STOP RUN.                                                PAGO100 
021100 100-EXIT.                                                        PAGO100 
021200     EXIT.                                                        PAGO100 
021300*                                                                 PAGO100 
021400* SEMBRAMOS EL SECUENCIAL DE PAGO-ID/TRANSACTION-ID CON EL        PAGO100 
021500* NUMERO DE PAGOS YA ALMACENADOS, AL ESTILO DE LAS RUTINAS DE     PAGO100 
021600* CONSULTA DE ULTIMO NUMERO USADAS EN OTROS LOTES DE ESTE CPD.    PAGO100 
021700 150-INICIALIZAR-SECUENCIA.                                       PAGO100 
021800     MOVE "INIT" TO FUNCION.                                      PAGO100 
021900     CALL "PAGOSTO" USING FUNCION RETORNO CLAVE                   PAGO100 
022000         INDICE CONTADOR PAGO-REC-WS.                             PAGO100 
022100*                                                                 PAGO100 
022200     MOVE "COUNT" TO FUNCION.                                     PAGO100 
022300     CALL "PAGOSTO" USING FUNCION RETORNO CLAVE                   PAGO100 
022400         INDICE CONTADOR PAGO-REC-WS.                             PAGO100 
022500     MOVE CONTADOR TO SIGUIENTE-SEC.                              PAGO100 
022600 150-EXIT.                                                        PAGO100 
022700     EXIT.                                                        PAGO100 
022800*                                                                 PAGO100 
022900 200-LEER-SOLICITUDES.                                            PAGO100 
023000     READ F-SOLICITUDES                                           PAGO100 
023100         AT END MOVE "S" TO EOF-SOLICITUDES                       PAGO100 
023200     END-READ.                                                    PAGO100 
023300     IF NO-HAY-MAS-SOLICITUDES                                    PAGO100 
023400         GO TO 200-EXIT.                                          PAGO100 
023500*                                                                 PAGO100 
023600     ADD 1 TO LEIDAS.                                             PAGO100 
023700     MOVE "S" TO SOLICITUD-VALIDA.                                PAGO100 
023800*                                                                 PAGO100 
023900     PERFORM 210-VALIDAR-SOLICITUD THRU 210-EXIT.                 PAGO100 
024000*                                                                 PAGO100 
024100     IF SOLICITUD-ES-VALIDA                                       PAGO100 
024200         PERFORM 300-CONSTRUIR-PAGO THRU 300-EXIT                 PAGO100 
024300         ADD 1 TO ACEPTADAS                                       PAGO100 
024400     ELSE                                                         PAGO100 
024500         ADD 1 TO RECHAZADAS                                      PAGO100 
024600     END-IF.                                                      PAGO100 
024700 200-EXIT.                                                        PAGO100 
024800     EXIT.                                                        PAGO100 
024900*                                                                 PAGO100 
025000*-----------------------------------------------------------      PAGO100 
025100* 210 - VALIDACION DE LA SOLICITUD (6 REGLAS DEL NEGOCIO).        PAGO100 
025200*-----------------------------------------------------------      PAGO100 
025300 210-VALIDAR-SOLICITUD.                                           PAGO100 
025400*    LAS SEIS COMPROBACIONES SE HACEN EN ESTE ORDEN PORQUE ES EL  PAGO100 
025500*    ORDEN DE LOS CAMPOS EN EL REGISTRO DE SOLICITUD; CUALQUIERA  PAGO100 
025600*    QUE FALLE RECHAZA LA SOLICITUD ENTERA (NO SE ACUMULAN VARIOS PAGO100 
025700*    MOTIVOS EN UN MISMO RECHAZO, AL CONTRARIO QUE EN PAGO400).   PAGO100 
025800     IF REQ-ORDER-ID = SPACES                                     PAGO100 
025900         MOVE "ORDER-ID" TO RCH-CAMPO                             PAGO100 
026000         MOVE REQ-ORDER-ID TO RCH-VALOR                           PAGO100 
026100         MOVE "order id must not be blank" TO RCH-MENSAJE         PAGO100 
026200         PERFORM 220-ESCRIBIR-RECHAZO THRU 220-EXIT               PAGO100 
026300         MOVE "N" TO SOLICITUD-VALIDA                             PAGO100 
026400         GO TO 210-EXIT.                                          PAGO100 
026500*                                                                 PAGO100 
026600     IF REQ-MONTO NOT > ZERO                                      PAGO100 
026700         MOVE "MONTO" TO RCH-CAMPO                                PAGO100 
026800         MOVE REQ-MONTO TO RCH-VALOR                              PAGO100 
026900         MOVE "amount must be greater than zero" TO RCH-MENSAJE   PAGO100 
027000         PERFORM 220-ESCRIBIR-RECHAZO THRU 220-EXIT               PAGO100 
027100         MOVE "N" TO SOLICITUD-VALIDA                             PAGO100 
027200         GO TO 210-EXIT.                                          PAGO100 
027300*                                                                 PAGO100 
027400     IF REQ-METODO-PAGO = SPACES                                  PAGO100 
027500         MOVE "METODO-PAGO" TO RCH-CAMPO                          PAGO100 
027600         MOVE REQ-METODO-PAGO TO RCH-VALOR                        PAGO100 
027700         MOVE "payment method must not be blank" TO RCH-MENSAJE   PAGO100 
027800         PERFORM 220-ESCRIBIR-RECHAZO THRU 220-EXIT               PAGO100 
027900         MOVE "N" TO SOLICITUD-VALIDA                             PAGO100 
028000         GO TO 210-EXIT.                                          PAGO100 
028100*                                                                 PAGO100 
028200     IF REQ-MONEDA = SPACES                                       PAGO100 
028300         MOVE "MONEDA" TO RCH-CAMPO                               PAGO100 
028400         MOVE REQ-MONEDA TO RCH-VALOR                             PAGO100 
028500         MOVE "currency must not be blank" TO RCH-MENSAJE         PAGO100 
028600         PERFORM 220-ESCRIBIR-RECHAZO THRU 220-EXIT               PAGO100 
028700         MOVE "N" TO SOLICITUD-VALIDA                             PAGO100 
028800         GO TO 210-EXIT.                                          PAGO100 
028900*                                                                 PAGO100 
029000     IF REQ-CLIENTE-ID = SPACES                                   PAGO100 
029100         MOVE "CLIENTE-ID" TO RCH-CAMPO                           PAGO100 
029200         MOVE REQ-CLIENTE-ID TO RCH-VALOR                         PAGO100 
029300         MOVE "client id must not be blank" TO RCH-MENSAJE        PAGO100 
029400         PERFORM 220-ESCRIBIR-RECHAZO THRU 220-EXIT               PAGO100 
029500         MOVE "N" TO SOLICITUD-VALIDA                             PAGO100 
029600         GO TO 210-EXIT.                                          PAGO100 
029700*                                                                 PAGO100 
029800     IF REQ-MONTO > 500000.00                                     PAGO100 
029900         MOVE "MONTO" TO RCH-CAMPO                                PAGO100 
030000         MOVE REQ-MONTO TO RCH-VALOR                              PAGO100 
030100         MOVE "amount must not exceed 500000.00" TO RCH-MENSAJE   PAGO100 
030200         PERFORM 220-ESCRIBIR-RECHAZO THRU 220-EXIT               PAGO100 
030300         MOVE "N" TO SOLICITUD-VALIDA                             PAGO100 
030400         GO TO 210-EXIT.                                          PAGO100 
030500 210-EXIT.                                                        PAGO100 
030600     EXIT.                                                        PAGO100 
030700*                                                                 PAGO100 
030800 220-ESCRIBIR-RECHAZO.                                            PAGO100 
030900     MOVE "PAGO100" TO RCH-ORIGEN.                                PAGO100 
031000     WRITE LINEA-RECHAZO.                                         PAGO100 
031100 220-EXIT.                                                        PAGO100 
031200     EXIT.                                                        PAGO100 
031300*                                                                 PAGO100 
031400*-----------------------------------------------------------      PAGO100 
031500* 300 - CONSTRUYE EL REGISTRO DE PAGO Y LO ENVIA A GRABAR.        PAGO100 
031600*-----------------------------------------------------------      PAGO100 
031700 300-CONSTRUIR-PAGO.                                              PAGO100 
031800     ADD 1 TO SIGUIENTE-SEC.                                      PAGO100 
031900*                                                                 PAGO100 
032000     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.                  PAGO100 
032100     MOVE ANO TO MT-ANO.                                          PAGO100 
032200     MOVE MES TO MT-MES.                                          PAGO100 
032300     MOVE DIA TO MT-DIA.                                          PAGO100 
032400     MOVE HORAS TO MT-HOR.                                        PAGO100 
032500     MOVE MINUTOS TO MT-MIN.                                      PAGO100 
032600     MOVE SEGUNDOS TO MT-SEG.                                     PAGO100 
032700*                                                                 PAGO100 
032800     MOVE ANO TO PID-ANO.                                         PAGO100 
032900     MOVE MES TO PID-MES.                                         PAGO100 
033000     MOVE DIA TO PID-DIA.                                         PAGO100 
033100     MOVE SIGUIENTE-SEC TO PID-SEC.                               PAGO100 
033200*                                                                 PAGO100 
033300     MOVE PAGO-ID-NUEVO-R    TO PAGO-ID.                          PAGO100 
033400     MOVE REQ-ORDER-ID         TO PAGO-ORDER-ID.                  PAGO100 
033500     MOVE REQ-MONTO            TO PAGO-MONTO.                     PAGO100 
033600     MOVE MARCA-TIEMPO-R     TO PAGO-FECHA-CREACION.              PAGO100 
033700     MOVE MARCA-TIEMPO-R     TO PAGO-FECHA-ACTUALIZ.              PAGO100 
033800     MOVE REQ-METODO-PAGO      TO PAGO-METODO-PAGO.               PAGO100 
033900     MOVE REQ-MONEDA           TO PAGO-MONEDA.                    PAGO100 
034000     MOVE REQ-DESCRIPCION      TO PAGO-DESCRIPCION.               PAGO100 
034100     MOVE REQ-CLIENTE-ID       TO PAGO-CLIENTE-ID.                PAGO100 
034200     MOVE SPACES               TO PAGO-TRANSACTION-ID.            PAGO100 
034300*                                                                 PAGO100 
034400     IF REQ-GATEWAY = SPACES                                      PAGO100 
034500         MOVE "DEFAULT" TO PAGO-GATEWAY                           PAGO100 
034600     ELSE                                                         PAGO100 
034700         MOVE REQ-GATEWAY TO PAGO-GATEWAY                         PAGO100 
034800     END-IF.                                                      PAGO100 
034900*                                                                 PAGO100 
035000     MOVE SPACES TO PAGO-COD-RESPUESTA.                           PAGO100 
035100     MOVE SPACES TO PAGO-MSG-RESPUESTA.                           PAGO100 
035200*                                                                 PAGO100 
035300     PERFORM 420-CLASIFICAR-IMPORTE THRU 420-EXIT.                PAGO100 
035400*                                                                 PAGO100 
035500     MOVE "SAVE" TO FUNCION.                                      PAGO100 
035600     CALL "PAGOSTO" USING FUNCION RETORNO CLAVE                   PAGO100 
035700         INDICE CONTADOR PAGO-REC-WS.                             PAGO100 
035800 300-EXIT.                                                        PAGO100 
035900     EXIT.                                                        PAGO100 
036000*                                                                 PAGO100 
036100*-----------------------------------------------------------      PAGO100 
036200* 420 - REGLA DE CLASIFICACION POR IMPORTE (CORREGIDA EN          PAGO100 
036300*        INC-0118 PARA COMPARAR EN CENTIMOS, NO EN ENTEROS).      PAGO100 
036400*-----------------------------------------------------------      PAGO100 
036500 420-CLASIFICAR-IMPORTE.                                          PAGO100 
036600*    LOS DOS UMBRALES (10000.00 Y 1.00) SON LOS UNICOS QUE DECIDE PAGO100 
036700*    ESTE PROGRAMA; NO HAY CATALOGO DE PARAMETROS PORQUE SE       PAGO100 
036800*    CONSIDERO MAS SEGURO TENER LOS LIMITES FIJOS EN EL FUENTE    PAGO100 
036900*    Y CONTROLADOS POR EL HISTORIAL DE CAMBIOS.                   PAGO100 
037000     IF PAGO-MONTO > 10000.00                                     PAGO100 
037100         MOVE "PENDING" TO PAGO-ESTADO                            PAGO100 
037200         MOVE "payment held for high-amount validation"           PAGO100 
037300             TO PAGO-MSG-RESPUESTA                                PAGO100 
037400         GO TO 420-EXIT.                                          PAGO100 
037500*                                                                 PAGO100 
037600     IF PAGO-MONTO < 1.00                                         PAGO100 
037700         MOVE "FAILED" TO PAGO-ESTADO                             PAGO100 
037800         MOVE "AMOUNT_TOO_LOW" TO PAGO-COD-RESPUESTA              PAGO100 
037900         MOVE "amount too low to process"                         PAGO100 
038000             TO PAGO-MSG-RESPUESTA                                PAGO100 
038100         GO TO 420-EXIT.                                          PAGO100 
038200*                                                                 PAGO100 
038300     MOVE "COMPLETED" TO PAGO-ESTADO.                             PAGO100 
038400     MOVE "SUCCESS" TO PAGO-COD-RESPUESTA.                        PAGO100 
038500     MOVE "payment processed successfully"                        PAGO100 
038600         TO PAGO-MSG-RESPUESTA.                                   PAGO100 
038700     MOVE SIGUIENTE-SEC TO TXN-SEC.                               PAGO100 
038800     MOVE TRANSACCION-NUEVA-R TO PAGO-TRANSACTION-ID.             PAGO100 
038900 420-EXIT.                                                        PAGO100 
039000     EXIT.                                                        PAGO100 
039100*                                                                 PAGO100 
039200 900-CERRAR-FICHEROS.                                             PAGO100 
039300*    EL "FLUSH" FINAL ES EL QUE REALMENTE ESCRIBE LOS PAGOS EN EL PAGO100 
039400*    MAESTRO; HASTA AQUI TODO HA VIVIDO EN LA TABLA DE PAGOSTO,   PAGO100 
039500*    SIGUIENDO LA NORMA DE NO TOCAR EL FICHERO MAESTRO HASTA EL   PAGO100 
039600*    CIERRE DEL LOTE DE MOVIMIENTOS.                              PAGO100 
039700     CLOSE F-SOLICITUDES.                                         PAGO100 
039800     CLOSE F-RECHAZOS.                                            PAGO100 
039900*                                                                 PAGO100 
040000     MOVE "FLUSH" TO FUNCION.                                     PAGO100 
040100     CALL "PAGOSTO" USING FUNCION RETORNO CLAVE                   PAGO100 
040200         INDICE CONTADOR PAGO-REC-WS.                             PAGO100 
040300 900-EXIT.                                                        PAGO100 
040400     EXIT.                                                        PAGO100 
