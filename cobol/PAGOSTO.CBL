000100 IDENTIFICATION DIVISION.                                         PAGOSTO 
000200 PROGRAM-ID. PAGOSTO.                                             PAGOSTO 
000300 AUTHOR. M RONCAL.                                                PAGOSTO 
000400 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.           PAGOSTO 
000500 DATE-WRITTEN. 04/11/1987.                                        PAGOSTO 
000600 DATE-COMPILED.                                                   PAGOSTO 
000700 SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DEL CPD.             PAGOSTO 
000800*                                                                 PAGOSTO 
000900*---------------------------------------------------------------  PAGOSTO 
001000* PAGOSTO  -  ALMACEN DE PAGOS (REPOSITORIO EN MEMORIA)           PAGOSTO 
001100*                                                                 PAGOSTO 
001200* SUBPROGRAMA DE SERVICIO LLAMADO POR PAGO100/PAGO200/PAGO300/    PAGOSTO 
001300* PAGO400/PAGO900.  MANTIENE LA TABLA DE PAGOS EN WORKING-        PAGOSTO 
001400* STORAGE (SE CARGA UNA VEZ DESDE EL FICHERO MAESTRO Y SE         PAGOSTO 
001500* VUELCA DE NUEVO AL TERMINAR EL PROCESO POR LOTES), EMULANDO     PAGOSTO 
001600* ACCESO POR CLAVE SOBRE UN FICHERO QUE EN REALIDAD ES            PAGOSTO 
001700* SECUENCIAL.  TODAS LAS BUSQUEDAS SON POR RECORRIDO DE TABLA,    PAGOSTO 
001800* AL ESTILO HABITUAL EN ESTE CPD PARA LOCALIZAR UN REGISTRO       PAGOSTO 
001900* CUANDO EL FICHERO DE RESPALDO NO TIENE ACCESO POR CLAVE.        PAGOSTO 
002000*---------------------------------------------------------------  PAGOSTO 
002100* HISTORIAL DE CAMBIOS                                            PAGOSTO 
002200*---------------------------------------------------------------  PAGOSTO 
002300* 04/11/1987 MRR -------- PRIMERA VERSION. CARGA/VUELCO Y         PAGOSTO 
002400*                         BUSQUEDA POR PAGO-ID UNICAMENTE.        PAGOSTO 
002500* 19/03/1988 MRR -------- ANADIDAS FUNCIONES FIND-ORD/FIND-CLI    PAGOSTO 
002600*                         PARA EL PROCESO DE REEMBOLSOS.          PAGOSTO 
002700* 02/08/1989 JLC -------- ANADIDA FUNCION FIND-EST Y LIST-ALL     PAGOSTO 
002800*                         PARA EL PROGRAMA DE ESTADISTICAS        PAGOSTO 
002900*                         (PAGO900). PETICION CPD-0231.           PAGOSTO 
003000* 14/01/1991 JLC -------- ANADIDA FUNCION DEL-ID/DEL-ALL.         PAGOSTO 
003100*                         SOLICITADO POR OPERACIONES PARA         PAGOSTO 
003200*                         PURGAR PAGOS DE PRUEBA.                 PAGOSTO 
003300* 22/06/1993 MRR -------- TABLA AMPLIADA DE 2000 A 5000 FILAS;    PAGOSTO 
003400*                         EL CIERRE DE MES DE MAYO AGOTO LA       PAGOSTO 
003500*                         CAPACIDAD. INC-0077.                    PAGOSTO 
003600* 09/09/1996 ADP -------- CORRECCION: FIND-ORD DEVOLVIA SIEMPRE   PAGOSTO 
003700*                         LA PRIMERA FILA AL REINICIAR INDICE.    PAGOSTO 
003800* 03/02/1998 ADP -------- REVISION PARA EL ANO 2000: FECHAS DE    PAGOSTO 
003900*                         CREACION/ACTUALIZACION PASAN A          PAGOSTO 
004000*                         AAAA-MM-DD HH:MM:SS DE 4 DIGITOS DE     PAGOSTO 
004100*                         ANO (ANTES AA). PROYECTO Y2K FASE 1.    PAGOSTO 
004200* 17/11/1999 ADP -------- PRUEBAS DE FIN DE ANO 1999/2000 SIN     PAGOSTO 
004300*                         INCIDENCIAS EN ESTA RUTINA. Y2K FASE 2  PAGOSTO 
004400* 11/05/2001 SGR -------- ANADIDA FUNCION COUNT/EXISTS QUE USA    PAGOSTO 
004500*                         PAGO100 PARA GENERAR EL SIGUIENTE       PAGOSTO 
004600*                         PAGO-ID SECUENCIAL. TCK-1042.           PAGOSTO 
004700*---------------------------------------------------------------  PAGOSTO 
004800*                                                                 PAGOSTO 
004900 ENVIRONMENT DIVISION.                                            PAGOSTO 
005000 CONFIGURATION SECTION.                                           PAGOSTO 
005100 SPECIAL-NAMES.                                                   PAGOSTO 
005200     C01 IS TOP-OF-FORM.                                          PAGOSTO 
005300*                                                                 PAGOSTO 
005400 INPUT-OUTPUT SECTION.                                            PAGOSTO 
005500 FILE-CONTROL.                                                    PAGOSTO 
005600     SELECT F-PAGOS-MASTRO ASSIGN TO "PAGOMSTR"                   PAGOSTO 
005700         ORGANIZATION IS LINE SEQUENTIAL                          PAGOSTO 
005800         FILE STATUS IS FS-PAGOS-MASTRO.                          PAGOSTO 
005900*                                                                 PAGOSTO 
006000 DATA DIVISION.                                                   PAGOSTO 
006100 FILE SECTION.                                                    PAGOSTO 
006200*                                                                 PAGOSTO 
006300* FICHERO MAESTRO DE PAGOS - REGISTRO DE 340 POSICIONES SEGUN     PAGOSTO 
006400* EL DISENO ORIGINAL DEL ANALISIS; VER NOTA EN LA FILLER FINAL    PAGOSTO 
006500* SOBRE LA AMPLIACION DE CAMPOS DE RESPUESTA (TCK-1042).          PAGOSTO 
006600 FD  F-PAGOS-MASTRO                                               PAGOSTO 
006700     LABEL RECORD STANDARD.                                       PAGOSTO 
006800 01  PAGO-REC.                                                    PAGOSTO 
006900     05  PAGO-ID            PIC X(36).                            PAGOSTO 
007000     05  PAGO-ORDER-ID      PIC X(50).                            PAGOSTO 
007100     05  PAGO-MONTO         PIC S9(7)V99.                         PAGOSTO 
007200     05  PAGO-ESTADO        PIC X(10).                            PAGOSTO 
007300         88  PAGO-EST-PENDIENTE     VALUE "PENDING   ".           PAGOSTO 
007400         88  PAGO-EST-COMPLETADO    VALUE "COMPLETED ".           PAGOSTO 
007500         88  PAGO-EST-FALLIDO       VALUE "FAILED    ".           PAGOSTO 
007600         88  PAGO-EST-CANCELADO     VALUE "CANCELLED ".           PAGOSTO 
007700         88  PAGO-EST-REEMBOLSADO   VALUE "REFUNDED  ".           PAGOSTO 
007800     05  PAGO-FECHA-CREACION PIC X(19).                           PAGOSTO 
007900     05  PAGO-FECHA-ACTUALIZ PIC X(19).                           PAGOSTO 
008000*    VISTA DESGLOSADA DE LAS FECHAS (AL ESTILO DE CAMPOS-FECHA    PAGOSTO 
008100*    USADO EN LOS DEMAS LOTES DE ESTE CPD) PARA LOS PROGRAMAS     PAGOSTO 
008200*    QUE NECESITAN COMPARAR O RECOMPONER ANO/MES/DIA SIN          PAGOSTO 
008300*    PARSEAR LA CADENA.                                           PAGOSTO 
008400     05  PAGO-FEC-CREAC-D REDEFINES PAGO-FECHA-CREACION.          PAGOSTO 
008500         10  PFC-ANO        PIC 9(4).                             PAGOSTO 
008600         10  FILLER         PIC X(1).                             PAGOSTO 
008700         10  PFC-MES        PIC 9(2).                             PAGOSTO 
008800         10  FILLER         PIC X(1).                             PAGOSTO 
008900         10  PFC-DIA        PIC 9(2).                             PAGOSTO 
009000         10  FILLER         PIC X(1).                             PAGOSTO 
009100         10  PFC-HOR        PIC 9(2).                             PAGOSTO 
009200         10  FILLER         PIC X(1).                             PAGOSTO 
009300         10  PFC-MIN        PIC 9(2).                             PAGOSTO 
009400         10  FILLER         PIC X(1).                             PAGOSTO 
009500         10  PFC-SEG        PIC 9(2).                             PAGOSTO 
009600     05  PAGO-FEC-ACTUA-D REDEFINES PAGO-FECHA-ACTUALIZ.          PAGOSTO 
009700         10  PFA-ANO        PIC 9(4).                             PAGOSTO 
009800         10  FILLER         PIC X(1).                             PAGOSTO 
009900         10  PFA-MES        PIC 9(2).                             PAGOSTO 
010000         10  FILLER         PIC X(1).                             PAGOSTO 
010100         10  PFA-DIA        PIC 9(2).                             PAGOSTO 
010200         10  FILLER         PIC X(1).                             PAGOSTO 
010300         10  PFA-HOR        PIC 9(2).                             PAGOSTO 
010400         10  FILLER         PIC X(1).                             PAGOSTO 
010500         10  PFA-MIN        PIC 9(2).                             PAGOSTO 
010600         10  FILLER         PIC X(1).                             PAGOSTO 
010700         10  PFA-SEG        PIC 9(2).                             PAGOSTO 
010800     05  PAGO-METODO-PAGO   PIC X(20).                            PAGOSTO 
010900     05  PAGO-MONEDA        PIC X(3).                             PAGOSTO 
011000     05  PAGO-DESCRIPCION   PIC X(60).                            PAGOSTO 
011100     05  PAGO-CLIENTE-ID    PIC X(30).                            PAGOSTO 
011200     05  PAGO-TRANSACTION-ID PIC X(20).                           PAGOSTO 
011300     05  PAGO-GATEWAY       PIC X(20).                            PAGOSTO 
011400     05  PAGO-COD-RESPUESTA PIC X(25).                            PAGOSTO 
011500     05  PAGO-MSG-RESPUESTA PIC X(80).                            PAGOSTO 
011600*    MARGEN DE CRECIMIENTO DEJADO A PROPOSITO TRAS LA AMPLIACION  PAGOSTO 
011700*    DE COD-RESPUESTA/MSG-RESPUESTA DE TCK-1042, POR SI UNA       PAGOSTO 
011800*    FUTURA PASARELA DE PAGO NECESITA UN CAMPO MAS SIN TENER      PAGOSTO 
011900*    QUE REORGANIZAR EL MAESTRO.                                  PAGOSTO 
012000     05  FILLER             PIC X(05).                            PAGOSTO 
012100*                                                                 PAGOSTO 
012200 WORKING-STORAGE SECTION.                                         PAGOSTO 
012300*                                                                 PAGOSTO 
012400 77  FS-PAGOS-MASTRO        PIC X(02).                            PAGOSTO 
012500 77  EOF-MASTRO             PIC X(01) VALUE "N".                  PAGOSTO 
012600     88  NO-HAY-MAS-PAGOS        VALUE "S".                       PAGOSTO 
012700 77  TABLA-CARGADA          PIC X(01) VALUE "N".                  PAGOSTO 
012800     88  TABLA-YA-CARGADA        VALUE "S".                       PAGOSTO 
012900 77  PAGO-TABLA-CNT         PIC 9(7) COMP VALUE ZERO.             PAGOSTO 
013000 77  SUB                    PIC 9(7) COMP VALUE ZERO.             PAGOSTO 
013100 77  SUB-INI                PIC 9(7) COMP VALUE ZERO.             PAGOSTO 
013200 77  ENCONTRADO             PIC X(01) VALUE "N".                  PAGOSTO 
013300     88  FILA-ENCONTRADA         VALUE "S".                       PAGOSTO 
013400*                                                                 PAGOSTO 
013500* TABLA DE PAGOS EN MEMORIA (EMULA EL ACCESO POR CLAVE SOBRE EL   PAGOSTO 
013600* FICHERO SECUENCIAL). REDEFINIDA PARA PODER DESPLAZAR FILAS      PAGOSTO 
013700* HACIA ARRIBA AL BORRAR UN PAGO (DEL-ID).                        PAGOSTO 
013800 01  PAGO-TABLA.                                                  PAGOSTO 
013900     05  PAGO-TABLA-FILA OCCURS 5000 TIMES.                       PAGOSTO 
014000         10  PAGO-TABLA-REC.                                      PAGOSTO 
014100             15  PT-ID      PIC X(36).                            PAGOSTO 
014200             15  PT-ORDER-ID PIC X(50).                           PAGOSTO 
014300             15  PT-MONTO   PIC S9(7)V99.                         PAGOSTO 
014400             15  PT-ESTADO  PIC X(10).                            PAGOSTO 
014500             15  PT-FECHA-CREACION PIC X(19).                     PAGOSTO 
014600             15  PT-FECHA-ACTUALIZ PIC X(19).                     PAGOSTO 
014700             15  PT-METODO-PAGO PIC X(20).                        PAGOSTO 
014800             15  PT-MONEDA  PIC X(3).                             PAGOSTO 
014900             15  PT-DESCRIPCION PIC X(60).                        PAGOSTO 
015000             15  PT-CLIENTE-ID PIC X(30).                         PAGOSTO 
015100             15  PT-TRANSACTION-ID PIC X(20).                     PAGOSTO 
015200             15  PT-GATEWAY PIC X(20).                            PAGOSTO 
015300             15  PT-COD-RESPUESTA PIC X(25).                      PAGOSTO 
015400             15  PT-MSG-RESPUESTA PIC X(80).                      PAGOSTO 
015500*        VISTA "SOLO CLAVES" DE LA FILA, USADA POR LAS RUTINAS    PAGOSTO 
015600*        320/400 PARA COMPARAR CLAVES SIN DECLARAR SUBINDICES     PAGOSTO 
015700*        NUEVOS (MISMO TAMANO QUE PAGO-TABLA-REC: 401 BYTES).     PAGOSTO 
015800         10  PAGO-TABLA-CLAVE REDEFINES PAGO-TABLA-REC.           PAGOSTO 
015900             15  PTC-ID     PIC X(36).                            PAGOSTO 
016000             15  PTC-ORDER-ID PIC X(50).                          PAGOSTO 
016100             15  PTC-CLIENTE-ID PIC X(30).                        PAGOSTO 
016200             15  PTC-ESTADO PIC X(10).                            PAGOSTO 
016300             15  FILLER     PIC X(275).                           PAGOSTO 
016400*                                                                 PAGOSTO 
016500 LINKAGE SECTION.                                                 PAGOSTO 
016600 01  FUNCION                PIC X(10).                            PAGOSTO 
016700 01  RETORNO                PIC X(02).                            PAGOSTO 
016800 01  CLAVE                  PIC X(50).                            PAGOSTO 
016900 01  INDICE                 PIC 9(7) COMP.                        PAGOSTO 
017000 01  CONTADOR               PIC 9(7) COMP.                        PAGOSTO 
017100 01  DATOS-PAGO-REC.                                              PAGOSTO 
017200     05  DP-ID              PIC X(36).                            PAGOSTO 
017300     05  DP-ORDER-ID        PIC X(50).                            PAGOSTO 
017400     05  DP-MONTO           PIC S9(7)V99.                         PAGOSTO 
017500     05  DP-ESTADO          PIC X(10).                            PAGOSTO 
017600     05  DP-FECHA-CREACION  PIC X(19).                            PAGOSTO 
017700     05  DP-FECHA-ACTUALIZ  PIC X(19).                            PAGOSTO 
017800     05  DP-METODO-PAGO     PIC X(20).                            PAGOSTO 
017900     05  DP-MONEDA          PIC X(3).                             PAGOSTO 
018000     05  DP-DESCRIPCION     PIC X(60).                            PAGOSTO 
018100     05  DP-CLIENTE-ID      PIC X(30).                            PAGOSTO 
018200     05  DP-TRANSACTION-ID  PIC X(20).                            PAGOSTO 
018300     05  DP-GATEWAY         PIC X(20).                            PAGOSTO 
018400     05  DP-COD-RESPUESTA   PIC X(25).                            PAGOSTO 
018500     05  DP-MSG-RESPUESTA   PIC X(80).                            PAGOSTO 
018600     05  FILLER             PIC X(05).                            PAGOSTO 
018700*                                                                 PAGOSTO 
018800 PROCEDURE DIVISION USING FUNCION RETORNO CLAVE                   PAGOSTO 
018900         INDICE CONTADOR DATOS-PAGO-REC.                          PAGOSTO 
019000*                                                                 PAGOSTO 
019100 000-PAGOSTO-PRINCIPAL.                                           PAGOSTO 
019200*                                                                 PAGOSTO 
019300* UN SOLO PUNTO DE ENTRADA PARA TODAS LAS OPERACIONES SOBRE LA    PAGOSTO 
019400* TABLA DE PAGOS, AL ESTILO HABITUAL DE ESTE CPD DE CONCENTRAR    PAGOSTO 
019500* EN UN UNICO SUBPROGRAMA TODO EL ACCESO A UN RECURSO COMPARTIDO; PAGOSTO 
019600* EL CAMPO DE FUNCION HACE DE "OPERACION" Y SE DESPACHA CON UNA   PAGOSTO 
019700* DE ELSE IF, NO CON UN EVALUATE (NO SE USABA EN ESTE TALLER      PAGOSTO 
019800* CUANDO SE ESCRIBIO ESTE PROGRAMA).                              PAGOSTO 
019900*                                                                 PAGOSTO 
020000     MOVE "00" TO RETORNO.                                        PAGOSTO 
020100     IF FUNCION = "INIT"                                          PAGOSTO 
020200         PERFORM 100-CARGAR-TABLA THRU 100-EXIT                   PAGOSTO 
020300     ELSE IF FUNCION = "FLUSH"                                    PAGOSTO 
020400         PERFORM 150-VOLCAR-TABLA THRU 150-EXIT                   PAGOSTO 
020500     ELSE IF FUNCION = "SAVE"                                     PAGOSTO 
020600         PERFORM 200-GRABAR-PAGO THRU 200-EXIT                    PAGOSTO 
020700     ELSE IF FUNCION = "FIND-ID"                                  PAGOSTO 
020800         PERFORM 300-BUSCAR-POR-ID THRU 300-EXIT                  PAGOSTO 
020900     ELSE IF FUNCION = "FIND-ORD"                                 PAGOSTO 
021000         PERFORM 320-BUSCAR-POR-CAMPO THRU 320-EXIT               PAGOSTO 
021100     ELSE IF FUNCION = "FIND-CLI"                                 PAGOSTO 
021200         PERFORM 320-BUSCAR-POR-CAMPO THRU 320-EXIT               PAGOSTO 
021300     ELSE IF FUNCION = "FIND-EST"                                 PAGOSTO 
021400         PERFORM 320-BUSCAR-POR-CAMPO THRU 320-EXIT               PAGOSTO 
021500     ELSE IF FUNCION = "LIST-ALL"                                 PAGOSTO 
021600         PERFORM 320-BUSCAR-POR-CAMPO THRU 320-EXIT               PAGOSTO 
021700     ELSE IF FUNCION = "DEL-ID"                                   PAGOSTO 
021800         PERFORM 400-BORRAR-POR-ID THRU 400-EXIT                  PAGOSTO 
021900     ELSE IF FUNCION = "DEL-ALL"                                  PAGOSTO 
022000         PERFORM 450-BORRAR-TODO THRU 450-EXIT                    PAGOSTO 
022100     ELSE IF FUNCION = "COUNT"                                    PAGOSTO 
022200*        NO HACE FALTA RECORRER LA TABLA: PAGO-TABLA-CNT YA SE    PAGOSTO 
022300*        MANTIENE AL DIA EN 200/400, ASI QUE "COUNT" ES UNA       PAGOSTO 
022400*        SIMPLE CONSULTA DEL CONTADOR.                            PAGOSTO 
022500         MOVE PAGO-TABLA-CNT TO CONTADOR                          PAGOSTO 
022600     ELSE IF FUNCION = "EXISTS"                                   PAGOSTO 
022700*        "EXISTS" REUTILIZA LA MISMA BUSQUEDA QUE "FIND-ID"; AL   PAGOSTO 
022800*        LLAMADOR (PAGO100, AL GENERAR EL SIGUIENTE PAGO-ID) LE   PAGOSTO 
022900*        BASTA CON MIRAR RETORNO Y NO LE HACE FALTA EL            PAGOSTO 
023000*        REGISTRO DE ENLACE QUE TAMBIEN SE RELLENA DE PASO.       PAGOSTO 
023100         PERFORM 300-BUSCAR-POR-ID THRU 300-EXIT                  PAGOSTO 
023200     ELSE                                                         PAGOSTO 
023300         MOVE "99" TO RETORNO                                     PAGOSTO 
023400     END-IF.                                                      PAGOSTO 
023500*                                                                 PAGOSTO 
023600     EXIT PROGRAM.                                                PAGOSTO 
023700*                                                                 PAGOSTO 
023800*-----------------------------------------------------------      PAGOSTO 
023900* 100 - CARGA INICIAL DE LA TABLA DESDE EL FICHERO MAESTRO.       PAGOSTO 
024000*        RUTINA DE LECTURA COMPLETA, COMO LAS DEMAS CARGAS DE     PAGOSTO 
024100*        TABLA DE ESTE CPD: SE LEE TODO EL FICHERO                PAGOSTO 
024200*        SECUENCIALMENTE HASTA FIN.                               PAGOSTO 
024300*-----------------------------------------------------------      PAGOSTO 
024400 100-CARGAR-TABLA.                                                PAGOSTO 
024500     IF TABLA-YA-CARGADA                                          PAGOSTO 
024600         GO TO 100-EXIT.                                          PAGOSTO 
024700*                                                                 PAGOSTO 
024800     MOVE ZERO TO PAGO-TABLA-CNT.                                 PAGOSTO 
024900     MOVE "N" TO EOF-MASTRO.                                      PAGOSTO 
025000*                                                                 PAGOSTO 
025100     OPEN INPUT F-PAGOS-MASTRO.                                   PAGOSTO 
025200     IF FS-PAGOS-MASTRO = "35"                                    PAGOSTO 
025300*        NO EXISTE TODAVIA EL MAESTRO - PRIMERA EJECUCION         PAGOSTO 
025400         MOVE "S" TO TABLA-CARGADA                                PAGOSTO 
025500         GO TO 100-EXIT.                                          PAGOSTO 
025600     IF FS-PAGOS-MASTRO NOT = "00"                                PAGOSTO 
025700         MOVE "90" TO RETORNO                                     PAGOSTO 
025800         GO TO 100-EXIT.                                          PAGOSTO 
025900*                                                                 PAGOSTO 
026000 100-LEER-MASTRO.                                                 PAGOSTO 
026100     READ F-PAGOS-MASTRO                                          PAGOSTO 
026200         AT END MOVE "S" TO EOF-MASTRO                            PAGOSTO 
026300     END-READ.                                                    PAGOSTO 
026400     IF NO-HAY-MAS-PAGOS                                          PAGOSTO 
026500         GO TO 100-CERRAR.                                        PAGOSTO 
026600*                                                                 PAGOSTO 
026700     ADD 1 TO PAGO-TABLA-CNT.                                     PAGOSTO 
026800     MOVE PAGO-ID             TO PT-ID (PAGO-TABLA-CNT).          PAGOSTO 
026900     MOVE PAGO-ORDER-ID       TO PT-ORDER-ID (PAGO-TABLA-CNT).    PAGOSTO 
027000     MOVE PAGO-MONTO          TO PT-MONTO (PAGO-TABLA-CNT).       PAGOSTO 
027100     MOVE PAGO-ESTADO         TO PT-ESTADO (PAGO-TABLA-CNT).      PAGOSTO 
027200     MOVE PAGO-FECHA-CREACION TO                                  PAGOSTO 
027300          PT-FECHA-CREACION (PAGO-TABLA-CNT).                     PAGOSTO 
027400     MOVE PAGO-FECHA-ACTUALIZ TO                                  PAGOSTO 
027500          PT-FECHA-ACTUALIZ (PAGO-TABLA-CNT).                     PAGOSTO 
027600     MOVE PAGO-METODO-PAGO    TO PT-METODO-PAGO (PAGO-TABLA-CNT). PAGOSTO 
027700     MOVE PAGO-MONEDA         TO PT-MONEDA (PAGO-TABLA-CNT).      PAGOSTO 
027800     MOVE PAGO-DESCRIPCION    TO PT-DESCRIPCION (PAGO-TABLA-CNT). PAGOSTO 
027900     MOVE PAGO-CLIENTE-ID     TO PT-CLIENTE-ID (PAGO-TABLA-CNT).  PAGOSTO 
028000     MOVE PAGO-TRANSACTION-ID TO                                  PAGOSTO 
028100          PT-TRANSACTION-ID (PAGO-TABLA-CNT).                     PAGOSTO 
028200     MOVE PAGO-GATEWAY        TO PT-GATEWAY (PAGO-TABLA-CNT).     PAGOSTO 
028300     MOVE PAGO-COD-RESPUESTA TO PT-COD-RESPUESTA (PAGO-TABLA-CNT).PAGOSTO 
028400     MOVE PAGO-MSG-RESPUESTA TO PT-MSG-RESPUESTA (PAGO-TABLA-CNT).PAGOSTO 
028500     GO TO 100-LEER-MASTRO.                                       PAGOSTO 
028600*                                                                 PAGOSTO 
028700 100-CERRAR.                                                      PAGOSTO 
028800     CLOSE F-PAGOS-MASTRO.                                        PAGOSTO 
028900     MOVE "S" TO TABLA-CARGADA.                                   PAGOSTO 
029000 100-EXIT.                                                        PAGOSTO 
029100     EXIT.                                                        PAGOSTO 
029200*                                                                 PAGOSTO 
029300*-----------------------------------------------------------      PAGOSTO 
029400* 150 - VUELCA LA TABLA COMPLETA AL FICHERO MAESTRO. SE LLAMA     PAGOSTO 
029500*        AL FINAL DEL LOTE (FUNCION "FLUSH" DESDE PAGO000),       PAGOSTO 
029600*        TAL COMO ESCRIBI.CBL ESCRIBIA SU REGISTRO SUELTO.        PAGOSTO 
029700*-----------------------------------------------------------      PAGOSTO 
029800 150-VOLCAR-TABLA.                                                PAGOSTO 
029900     OPEN OUTPUT F-PAGOS-MASTRO.                                  PAGOSTO 
030000     IF FS-PAGOS-MASTRO NOT = "00"                                PAGOSTO 
030100         MOVE "90" TO RETORNO                                     PAGOSTO 
030200         GO TO 150-EXIT.                                          PAGOSTO 
030300*                                                                 PAGOSTO 
030400     MOVE ZERO TO SUB.                                            PAGOSTO 
030500 150-ESCRIBIR-FILA.                                               PAGOSTO 
030600     ADD 1 TO SUB.                                                PAGOSTO 
030700     IF SUB > PAGO-TABLA-CNT                                      PAGOSTO 
030800         GO TO 150-CERRAR.                                        PAGOSTO 
030900*                                                                 PAGOSTO 
031000     MOVE PT-ID (SUB)               TO PAGO-ID.                   PAGOSTO 
031100     MOVE PT-ORDER-ID (SUB)         TO PAGO-ORDER-ID.             PAGOSTO 
031200     MOVE PT-MONTO (SUB)            TO PAGO-MONTO.                PAGOSTO 
031300     MOVE PT-ESTADO (SUB)           TO PAGO-ESTADO.               PAGOSTO 
031400     MOVE PT-FECHA-CREACION (SUB)   TO PAGO-FECHA-CREACION.       PAGOSTO 
031500     MOVE PT-FECHA-ACTUALIZ (SUB)   TO PAGO-FECHA-ACTUALIZ.       PAGOSTO 
031600     MOVE PT-METODO-PAGO (SUB)      TO PAGO-METODO-PAGO.          PAGOSTO 
031700     MOVE PT-MONEDA (SUB)           TO PAGO-MONEDA.               PAGOSTO 
031800     MOVE PT-DESCRIPCION (SUB)      TO PAGO-DESCRIPCION.          PAGOSTO 
031900     MOVE PT-CLIENTE-ID (SUB)       TO PAGO-CLIENTE-ID.           PAGOSTO 
032000     MOVE PT-TRANSACTION-ID (SUB)   TO PAGO-TRANSACTION-ID.       PAGOSTO 
032100     MOVE PT-GATEWAY (SUB)          TO PAGO-GATEWAY.              PAGOSTO 
032200     MOVE PT-COD-RESPUESTA (SUB)    TO PAGO-COD-RESPUESTA.        PAGOSTO 
032300     MOVE PT-MSG-RESPUESTA (SUB)    TO PAGO-MSG-RESPUESTA.        PAGOSTO 
032400     MOVE SPACES                      TO FILLER.                  PAGOSTO 
032500     WRITE PAGO-REC.                                              PAGOSTO 
032600     GO TO 150-ESCRIBIR-FILA.                                     PAGOSTO 
032700*                                                                 PAGOSTO 
032800 150-CERRAR.                                                      PAGOSTO 
032900     CLOSE F-PAGOS-MASTRO.                                        PAGOSTO 
033000 150-EXIT.                                                        PAGOSTO 
033100     EXIT.                                                        PAGOSTO 
033200*                                                                 PAGOSTO 
033300*-----------------------------------------------------------      PAGOSTO 
033400* 200 - GRABA (ALTA O REGRABACION) UN PAGO POR PAGO-ID.           PAGOSTO 
033500*-----------------------------------------------------------      PAGOSTO 
033600 200-GRABAR-PAGO.                                                 PAGOSTO 
033700     MOVE "N" TO ENCONTRADO.                                      PAGOSTO 
033800     MOVE ZERO TO SUB.                                            PAGOSTO 
033900 200-BUSCAR-EXISTENTE.                                            PAGOSTO 
034000     ADD 1 TO SUB.                                                PAGOSTO 
034100     IF SUB > PAGO-TABLA-CNT                                      PAGOSTO 
034200         GO TO 200-NO-EXISTIA.                                    PAGOSTO 
034300     IF PT-ID (SUB) = DP-ID                                       PAGOSTO 
034400         MOVE "S" TO ENCONTRADO                                   PAGOSTO 
034500         GO TO 200-COPIAR-FILA.                                   PAGOSTO 
034600     GO TO 200-BUSCAR-EXISTENTE.                                  PAGOSTO 
034700*                                                                 PAGOSTO 
034800 200-NO-EXISTIA.                                                  PAGOSTO 
034900*    EL LIMITE DE 5000 FILAS ES EL MISMO QUE EL OCCURS DE         PAGOSTO 
035000*    PAGO-TABLA; SI SE AGOTA, EL LOTE DEBE PARAR EN LUGAR DE      PAGOSTO 
035100*    PERDER PAGOS, POR ESO SE DEVUELVE "91" Y NO SE FUERZA LA     PAGOSTO 
035200*    ESCRITURA FUERA DE TABLA (VER INC-0077 EN EL HISTORIAL,      PAGOSTO 
035300*    QUE FUE PRECISAMENTE UN DESBORDAMIENTO DE ESTE TIPO).        PAGOSTO 
035400     IF PAGO-TABLA-CNT >= 5000                                    PAGOSTO 
035500         MOVE "91" TO RETORNO                                     PAGOSTO 
035600         GO TO 200-EXIT.                                          PAGOSTO 
035700     ADD 1 TO PAGO-TABLA-CNT.                                     PAGOSTO 
035800     MOVE PAGO-TABLA-CNT TO SUB.                                  PAGOSTO 
035900*                                                                 PAGOSTO 
036000 200-COPIAR-FILA.                                                 PAGOSTO 
036100     MOVE DP-ID               TO PT-ID (SUB).                     PAGOSTO 
036200     MOVE DP-ORDER-ID         TO PT-ORDER-ID (SUB).               PAGOSTO 
036300     MOVE DP-MONTO            TO PT-MONTO (SUB).                  PAGOSTO 
036400     MOVE DP-ESTADO           TO PT-ESTADO (SUB).                 PAGOSTO 
036500     MOVE DP-FECHA-CREACION   TO PT-FECHA-CREACION (SUB).         PAGOSTO 
036600     MOVE DP-FECHA-ACTUALIZ   TO PT-FECHA-ACTUALIZ (SUB).         PAGOSTO 
036700     MOVE DP-METODO-PAGO      TO PT-METODO-PAGO (SUB).            PAGOSTO 
036800     MOVE DP-MONEDA           TO PT-MONEDA (SUB).                 PAGOSTO 
036900     MOVE DP-DESCRIPCION      TO PT-DESCRIPCION (SUB).            PAGOSTO 
037000     MOVE DP-CLIENTE-ID       TO PT-CLIENTE-ID (SUB).             PAGOSTO 
037100     MOVE DP-TRANSACTION-ID   TO PT-TRANSACTION-ID (SUB).         PAGOSTO 
037200     MOVE DP-GATEWAY          TO PT-GATEWAY (SUB).                PAGOSTO 
037300     MOVE DP-COD-RESPUESTA    TO PT-COD-RESPUESTA (SUB).          PAGOSTO 
037400     MOVE DP-MSG-RESPUESTA    TO PT-MSG-RESPUESTA (SUB).          PAGOSTO 
037500 200-EXIT.                                                        PAGOSTO 
037600     EXIT.                                                        PAGOSTO 
037700*                                                                 PAGOSTO 
037800*-----------------------------------------------------------      PAGOSTO 
037900* 300 - BUSCA UN PAGO POR PAGO-ID (FIND-ID Y EXISTS).             PAGOSTO 
038000*-----------------------------------------------------------      PAGOSTO 
038100 300-BUSCAR-POR-ID.                                               PAGOSTO 
038200     MOVE ZERO TO SUB.                                            PAGOSTO 
038300 300-RECORRER.                                                    PAGOSTO 
038400     ADD 1 TO SUB.                                                PAGOSTO 
038500     IF SUB > PAGO-TABLA-CNT                                      PAGOSTO 
038600         MOVE "01" TO RETORNO                                     PAGOSTO 
038700         GO TO 300-EXIT.                                          PAGOSTO 
038800     IF PT-ID (SUB) = CLAVE                                       PAGOSTO 
038900         PERFORM 310-COPIAR-A-ENLACE THRU 310-EXIT                PAGOSTO 
039000         GO TO 300-EXIT.                                          PAGOSTO 
039100     GO TO 300-RECORRER.                                          PAGOSTO 
039200 300-EXIT.                                                        PAGOSTO 
039300     EXIT.                                                        PAGOSTO 
039400*                                                                 PAGOSTO 
039500 310-COPIAR-A-ENLACE.                                             PAGOSTO 
039600*    RUTINA COMUN DE COPIA FILA-TABLA -> REGISTRO DE ENLACE,      PAGOSTO 
039700*    COMPARTIDA POR 300 Y 320 PARA NO REPETIR LAS CATORCE         PAGOSTO 
039800*    SENTENCIAS MOVE EN CADA PUNTO DE SALIDA CON COINCIDENCIA.    PAGOSTO 
039900     MOVE PT-ID (SUB)             TO DP-ID.                       PAGOSTO 
040000     MOVE PT-ORDER-ID (SUB)       TO DP-ORDER-ID.                 PAGOSTO 
040100     MOVE PT-MONTO (SUB)          TO DP-MONTO.                    PAGOSTO 
040200     MOVE PT-ESTADO (SUB)         TO DP-ESTADO.                   PAGOSTO 
040300     MOVE PT-FECHA-CREACION (SUB) TO DP-FECHA-CREACION.           PAGOSTO 
040400     MOVE PT-FECHA-ACTUALIZ (SUB) TO DP-FECHA-ACTUALIZ.           PAGOSTO 
040500     MOVE PT-METODO-PAGO (SUB)    TO DP-METODO-PAGO.              PAGOSTO 
040600     MOVE PT-MONEDA (SUB)         TO DP-MONEDA.                   PAGOSTO 
040700     MOVE PT-DESCRIPCION (SUB)    TO DP-DESCRIPCION.              PAGOSTO 
040800     MOVE PT-CLIENTE-ID (SUB)     TO DP-CLIENTE-ID.               PAGOSTO 
040900     MOVE PT-TRANSACTION-ID (SUB) TO DP-TRANSACTION-ID.           PAGOSTO 
041000     MOVE PT-GATEWAY (SUB)        TO DP-GATEWAY.                  PAGOSTO 
041100     MOVE PT-COD-RESPUESTA (SUB)  TO DP-COD-RESPUESTA.            PAGOSTO 
041200     MOVE PT-MSG-RESPUESTA (SUB)  TO DP-MSG-RESPUESTA.            PAGOSTO 
041300     MOVE SUB                     TO INDICE.                      PAGOSTO 
041400 310-EXIT.                                                        PAGOSTO 
041500     EXIT.                                                        PAGOSTO 
041600*                                                                 PAGOSTO 
041700*-----------------------------------------------------------      PAGOSTO 
041800* 320 - BUSQUEDA ITERATIVA POR ORDER-ID / CLIENTE-ID / ESTADO     PAGOSTO 
041900*        O RECORRIDO COMPLETO (LIST-ALL). EL LLAMADOR PASA EN     PAGOSTO 
042000*        INDICE LA ULTIMA FILA DEVUELTA (0 PARA EMPEZAR) Y        PAGOSTO 
042100*        RECIBE LA SIGUIENTE FILA QUE CUMPLE, O 0 SI NO QUEDAN.   PAGOSTO 
042200*        CORREGIDO 09/09/1996 PARA NO REINICIAR SIEMPRE EN LA     PAGOSTO 
042300*        FILA 1 (VER HISTORIAL).                                  PAGOSTO 
042400*-----------------------------------------------------------      PAGOSTO 
042500 320-BUSCAR-POR-CAMPO.                                            PAGOSTO 
042600     MOVE INDICE TO SUB.                                          PAGOSTO 
042700 320-RECORRER.                                                    PAGOSTO 
042800     ADD 1 TO SUB.                                                PAGOSTO 
042900     IF SUB > PAGO-TABLA-CNT                                      PAGOSTO 
043000         MOVE ZERO TO INDICE                                      PAGOSTO 
043100         MOVE "01" TO RETORNO                                     PAGOSTO 
043200         GO TO 320-EXIT.                                          PAGOSTO 
043300*                                                                 PAGOSTO 
043400     IF FUNCION = "LIST-ALL"                                      PAGOSTO 
043500         PERFORM 310-COPIAR-A-ENLACE THRU 310-EXIT                PAGOSTO 
043600         GO TO 320-EXIT.                                          PAGOSTO 
043700*                                                                 PAGOSTO 
043800     IF FUNCION = "FIND-ORD" AND                                  PAGOSTO 
043900         PT-ORDER-ID (SUB) = CLAVE                                PAGOSTO 
044000             PERFORM 310-COPIAR-A-ENLACE THRU 310-EXIT            PAGOSTO 
044100             GO TO 320-EXIT.                                      PAGOSTO 
044200     IF FUNCION = "FIND-CLI" AND                                  PAGOSTO 
044300         PT-CLIENTE-ID (SUB) = CLAVE                              PAGOSTO 
044400             PERFORM 310-COPIAR-A-ENLACE THRU 310-EXIT            PAGOSTO 
044500             GO TO 320-EXIT.                                      PAGOSTO 
044600     IF FUNCION = "FIND-EST" AND                                  PAGOSTO 
044700         PT-ESTADO (SUB) = CLAVE                                  PAGOSTO 
044800             PERFORM 310-COPIAR-A-ENLACE THRU 310-EXIT            PAGOSTO 
044900             GO TO 320-EXIT.                                      PAGOSTO 
045000     GO TO 320-RECORRER.                                          PAGOSTO 
045100 320-EXIT.                                                        PAGOSTO 
045200     EXIT.                                                        PAGOSTO 
045300*                                                                 PAGOSTO 
045400*-----------------------------------------------------------      PAGOSTO 
045500* 400 - BORRA UN PAGO POR PAGO-ID, DESPLAZANDO LAS FILAS          PAGOSTO 
045600*        SIGUIENTES UNA POSICION HACIA ARRIBA.                    PAGOSTO 
045700*-----------------------------------------------------------      PAGOSTO 
045800 400-BORRAR-POR-ID.                                               PAGOSTO 
045900     MOVE ZERO TO SUB.                                            PAGOSTO 
046000     MOVE "N" TO ENCONTRADO.                                      PAGOSTO 
046100 400-LOCALIZAR.                                                   PAGOSTO 
046200     ADD 1 TO SUB.                                                PAGOSTO 
046300     IF SUB > PAGO-TABLA-CNT                                      PAGOSTO 
046400         MOVE "01" TO RETORNO                                     PAGOSTO 
046500         GO TO 400-EXIT.                                          PAGOSTO 
046600     IF PT-ID (SUB) = CLAVE                                       PAGOSTO 
046700         MOVE "S" TO ENCONTRADO                                   PAGOSTO 
046800         GO TO 400-DESPLAZAR.                                     PAGOSTO 
046900     GO TO 400-LOCALIZAR.                                         PAGOSTO 
047000*                                                                 PAGOSTO 
047100 400-DESPLAZAR.                                                   PAGOSTO 
047200*    SE DESPLAZA FILA A FILA EN LUGAR DE MARCAR UN INDICADOR DE   PAGOSTO 
047300*    BORRADO PORQUE 320-BUSCAR-POR-CAMPO Y 150-VOLCAR-TABLA       PAGOSTO 
047400*    RECORREN TODA LA TABLA SIN COMPROBAR NINGUN FLAG; UN HUECO   PAGOSTO 
047500*    SIN COMPACTAR SE HABRIA VOLCADO AL MAESTRO COMO FILA VALIDA. PAGOSTO 
047600     IF SUB >= PAGO-TABLA-CNT                                     PAGOSTO 
047700         GO TO 400-REDUCIR.                                       PAGOSTO 
047800     MOVE PAGO-TABLA-REC (SUB + 1) TO PAGO-TABLA-REC (SUB).       PAGOSTO 
047900     ADD 1 TO SUB.                                                PAGOSTO 
048000     GO TO 400-DESPLAZAR.                                         PAGOSTO 
048100*                                                                 PAGOSTO 
048200 400-REDUCIR.                                                     PAGOSTO 
048300     SUBTRACT 1 FROM PAGO-TABLA-CNT.                              PAGOSTO 
048400 400-EXIT.                                                        PAGOSTO 
048500     EXIT.                                                        PAGOSTO 
048600*                                                                 PAGOSTO 
048700*-----------------------------------------------------------      PAGOSTO 
048800* 450 - BORRA TODOS LOS PAGOS DE LA TABLA (PURGA).                PAGOSTO 
048900*-----------------------------------------------------------      PAGOSTO 
049000 450-BORRAR-TODO.                                                 PAGOSTO 
049100*    PURGA COMPLETA SOLICITADA POR OPERACIONES (VER HISTORIAL,    PAGOSTO 
049200*    14/01/1991) PARA LIMPIAR LOTES DE PRUEBA ANTES DE UNA        PAGOSTO 
049300*    EJECUCION EN PRODUCCION; NO SE USA EN EL PROCESO DE LOTE     PAGOSTO 
049400*    NORMAL, SOLO DESDE UTILIDADES DE MANTENIMIENTO.              PAGOSTO 
049500     MOVE ZERO TO PAGO-TABLA-CNT.                                 PAGOSTO 
049600 450-EXIT.                                                        PAGOSTO 
049700     EXIT.                                                        PAGOSTO 
