000100 IDENTIFICATION DIVISION.                                         PAGO400 
000200 PROGRAM-ID. PAGO400.                                             PAGO400 
000300 AUTHOR. A DIAZ PRIETO.                                           PAGO400 
000400 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.           PAGO400 
000500 DATE-WRITTEN. 18/02/1992.                                        PAGO400 
000600 DATE-COMPILED.                                                   PAGO400 
000700 SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DEL CPD.             PAGO400 
000800*                                                                 PAGO400 
000900*---------------------------------------------------------------  PAGO400 
001000* PAGO400  -  PROCESADOR DE REEMBOLSO RESTRINGIDO POR TECHO       PAGO400 
001100*                                                                 PAGO400 
001200* LEE EL FICHERO DE SOLICITUDES DE REEMBOLSO RESTRINGIDO, UNA     PAGO400 
001300* POR PEDIDO (ORDER-ID), VALIDA EL IMPORTE CONTRA UN TECHO        PAGO400 
001400* MAXIMO REEMBOLSABLE INDICADO EN LA PROPIA SOLICITUD, LOCALIZA   PAGO400 
001500* EL PRIMER PAGO COMPLETED DE ESE PEDIDO A TRAVES DE PAGOSTO,     PAGO400 
001600* Y SI TODO CUADRA LO DEJA REEMBOLSADO, DEJANDO CONSTANCIA DEL    PAGO400 
001700* IMPORTE RESTANTE DE TECHO.                                      PAGO400 
001800*                                                                 PAGO400 
001900* SIGUE EL ESQUEMA HABITUAL EN ESTE CPD DE LEER UN LOTE DE        PAGO400 
002000* SOLICITUDES Y VALIDAR CADA IMPORTE CONTRA UN LIMITE, AQUI       PAGO400 
002100* COMBINADO CON EL ARRASTRE PERIODICO DE UN TECHO DISPONIBLE.     PAGO400 
002200*---------------------------------------------------------------  PAGO400 
002300* HISTORIAL DE CAMBIOS                                            PAGO400 
002400*---------------------------------------------------------------  PAGO400 
002500* 18/02/1992 ADP -------- PRIMERA VERSION.                        PAGO400 
002600* 30/11/1993 MRR -------- SE REUTILIZA EL FICHERO DE RECHAZOS DE  PAGO400 
002700*                         PAGO100 (OPEN EXTEND) EN LUGAR DE UNO   PAGO400 
002800*                         PROPIO, A PETICION DE OPERACIONES.      PAGO400 
002900* 03/02/1998 ADP -------- REVISION ANO 2000 - FECHAS A 4 DIGITOS  PAGO400 
003000*                         DE ANO EN LA MARCA DE ACTUALIZACION.    PAGO400 
003100* 17/11/1999 ADP -------- PRUEBA FIN DE SIGLO SOBRE CIERRE DE     PAGO400 
003200*                         REEMBOLSOS RESTRINGIDOS. SIN INCIDENCIA.PAGO400 
003300* 19/03/2004 SGR -------- EL MENSAJE DE EXITO INCLUYE EL TECHO Y  PAGO400 
003400*                         EL IMPORTE RESTANTE, NO SOLO EL         PAGO400 
003500*                         IMPORTE REEMBOLSADO. TCK-1130.          PAGO400 
003600* 07/06/2006 SGR -------- REQ-IMPORTE Y REQ-TECHO-REEMB PASAN DE  PAGO400 
003700*                         S9(5)V99 A S9(7)V99 - CON EL LIMITE     PAGO400 
003800*                         ANTERIOR NO SE PODIA EXPRESAR EL TECHO  PAGO400 
003900*                         DE UN PEDIDO DE IMPORTE ALTO. SE ANADE  PAGO400 
004000*                         REQ-FLAG-VALIDO, QUE LA SOLICITUD DEBE  PAGO400 
004100*                         TRAER A 'Y'; SI NO, SE RECHAZA SIN MAS  PAGO400 
004200*                         COMPROBACIONES. INC-0118.               PAGO400 
004300*---------------------------------------------------------------  PAGO400 
004400*                                                                 PAGO400 
004500 ENVIRONMENT DIVISION.                                            PAGO400 
004600 CONFIGURATION SECTION.                                           PAGO400 
004700 SPECIAL-NAMES.                                                   PAGO400 
004800     C01 IS TOP-OF-FORM.                                          PAGO400 
004900*                                                                 PAGO400 
005000 INPUT-OUTPUT SECTION.                                            PAGO400 
005100 FILE-CONTROL.                                                    PAGO400 
005200     SELECT F-SOLIC-REEMBOLSO ASSIGN TO "PAGOREEM"                PAGO400 
005300         ORGANIZATION IS LINE SEQUENTIAL                          PAGO400 
005400         FILE STATUS IS FS-SOLIC-REEMBOLSO.                       PAGO400 
005500*                                                                 PAGO400 
005600     SELECT F-RECHAZOS ASSIGN TO "PAGORECH"                       PAGO400 
005700         ORGANIZATION IS LINE SEQUENTIAL                          PAGO400 
005800         FILE STATUS IS FS-RECHAZOS.                              PAGO400 
005900*                                                                 PAGO400 
006000 DATA DIVISION.                                                   PAGO400 
006100 FILE SECTION.                                                    PAGO400 
006200*                                                                 PAGO400 
006300* FICHERO DE SOLICITUDES DE REEMBOLSO RESTRINGIDO - 69            PAGO400 
006400* POSICIONES EXACTAS, UNA LINEA POR PEDIDO.                       PAGO400 
006500* REQ-IMPORTE/REQ-TECHO-REEMB SE AMPLIARON A S9(7)V99 (INC-0118)  PAGO400 
006600* PORQUE CON S9(5)V99 NO CABIA EL TECHO DE UN PEDIDO DE IMPORTE   PAGO400 
006700* ALTO DADO DE ALTA POR PAGO100 (HASTA 500.000,00). SE ANADE      PAGO400 
006800* TAMBIEN REQ-FLAG-VALIDO, QUE LA SOLICITUD DEBE TRAER A 'Y' PARA PAGO400 
006900* QUE SE TRAMITE (VER 220-VALIDAR-SOLIC-REEMB).                   PAGO400 
007000 FD  F-SOLIC-REEMBOLSO                                            PAGO400 
007100     LABEL RECORD STANDARD.                                       PAGO400 
007200 01  REFUND-REQ-REC.                                              PAGO400 
007300     05  REQ-ORDER-ID       PIC X(50).                            PAGO400 
007400     05  REQ-IMPORTE        PIC S9(7)V99.                         PAGO400 
007500     05  REQ-TECHO-REEMB    PIC S9(7)V99.                         PAGO400 
007600     05  REQ-FLAG-VALIDO    PIC X(01).                            PAGO400 
007700         88  REQ-VALIDO          VALUE "Y".                       PAGO400 
007800         88  REQ-NO-VALIDO       VALUE "N".                       PAGO400 
007900*                                                                 PAGO400 
008000* FICHERO DE RECHAZOS/RESULTADOS - COMPARTIDO CON PAGO100,        PAGO400 
008100* ABIERTO EN EXTEND PARA NO PISAR LOS RECHAZOS DE ALTA.           PAGO400 
008200 FD  F-RECHAZOS                                                   PAGO400 
008300     LABEL RECORD STANDARD.                                       PAGO400 
008400 01  LINEA-RECHAZO.                                               PAGO400 
008500     05  RCH-ORIGEN         PIC X(08).                            PAGO400 
008600     05  FILLER             PIC X(01).                            PAGO400 
008700     05  RCH-CAMPO          PIC X(20).                            PAGO400 
008800     05  FILLER             PIC X(01).                            PAGO400 
008900     05  RCH-VALOR          PIC X(30).                            PAGO400 
009000     05  FILLER             PIC X(01).                            PAGO400 
009100     05  RCH-MENSAJE        PIC X(60).                            PAGO400 
009200     05  FILLER             PIC X(11).                            PAGO400 
009300*                                                                 PAGO400 
009400 WORKING-STORAGE SECTION.                                         PAGO400 
009500*                                                                 PAGO400 
009600 77  FS-SOLIC-REEMBOLSO     PIC X(02).                            PAGO400 
009700 77  FS-RECHAZOS            PIC X(02).                            PAGO400 
009800 77  EOF-SOLIC              PIC X(01) VALUE "N".                  PAGO400 
009900     88  NO-HAY-MAS-SOLIC        VALUE "S".                       PAGO400 
010000 77  SOLIC-VALIDA           PIC X(01) VALUE "S".                  PAGO400 
010100     88  SOLIC-ES-VALIDA         VALUE "S".                       PAGO400 
010200 77  PAGO-LOCALIZADO        PIC X(01) VALUE "N".                  PAGO400 
010300     88  PAGO-FUE-LOCALIZADO     VALUE "S".                       PAGO400 
010400*                                                                 PAGO400 
010500 77  LEIDAS                 PIC 9(7) COMP VALUE ZERO.             PAGO400 
010600 77  ACEPTADAS              PIC 9(7) COMP VALUE ZERO.             PAGO400 
010700 77  RECHAZADAS             PIC 9(7) COMP VALUE ZERO.             PAGO400 
010800*                                                                 PAGO400 
010900 77  IMPORTE-RESTANTE       PIC S9(7)V99 VALUE ZERO.              PAGO400 
011000*                                                                 PAGO400 
011100* CAMPOS DE FECHA/HORA PARA LA MARCA DE ACTUALIZACION.            PAGO400 
011200 01  CAMPOS-FECHA.                                                PAGO400 
011300     05  FECHA.                                                   PAGO400 
011400         10  ANO            PIC 9(4).                             PAGO400 
011500         10  MES            PIC 9(2).                             PAGO400 
011600         10  DIA            PIC 9(2).                             PAGO400 
011700     05  HORA.                                                    PAGO400 
011800         10  HORAS          PIC 9(2).                             PAGO400 
011900         10  MINUTOS        PIC 9(2).                             PAGO400 
012000         10  SEGUNDOS       PIC 9(2).                             PAGO400 
012100         10  MILISEGUNDOS   PIC 9(2).                             PAGO400 
012200     05  DIF-GMT            PIC S9(4).                            PAGO400 
012300*                                                                 PAGO400 
012400 01  MARCA-TIEMPO.                                                PAGO400 
012500     05  MT-ANO             PIC 9(4).                             PAGO400 
012600     05  FILLER             PIC X(1) VALUE "-".                   PAGO400 
012700     05  MT-MES             PIC 9(2).                             PAGO400 
012800     05  FILLER             PIC X(1) VALUE "-".                   PAGO400 
012900     05  MT-DIA             PIC 9(2).                             PAGO400 
013000     05  FILLER             PIC X(1) VALUE SPACE.                 PAGO400 
013100     05  MT-HOR             PIC 9(2).                             PAGO400 
013200     05  FILLER             PIC X(1) VALUE ":".                   PAGO400 
013300     05  MT-MIN             PIC 9(2).                             PAGO400 
013400     05  FILLER             PIC X(1) VALUE ":".                   PAGO400 
013500     05  MT-SEG             PIC 9(2).                             PAGO400 
013600 01  MARCA-TIEMPO-R REDEFINES MARCA-TIEMPO                        PAGO400 
013700         PIC X(19).                                               PAGO400 
013800*                                                                 PAGO400 
013900* MENSAJE DE EXITO CON IMPORTE / TECHO / RESTANTE (TCK-1130).     PAGO400 
014000* LOS EDITADOS SE AMPLIARON A JUEGO CON REQ-IMPORTE Y             PAGO400 
014100* REQ-TECHO-REEMB (S9(7)V99) AL AMPLIAR ESTOS CAMPOS EN INC-0118. PAGO400 
014200 01  IMPORTE-EDIT           PIC ZZZZZZ9.99.                       PAGO400 
014300 01  TECHO-EDIT             PIC ZZZZZZ9.99.                       PAGO400 
014400 01  RESTANTE-EDIT          PIC ZZZZZZ9.99.                       PAGO400 
014500 01  MENSAJE-OK.                                                  PAGO400 
014600     05  FILLER             PIC X(07) VALUE "amount=".            PAGO400 
014700     05  MO-IMPORTE         PIC X(10).                            PAGO400 
014800     05  FILLER             PIC X(09) VALUE " ceiling=".          PAGO400 
014900     05  MO-TECHO           PIC X(10).                            PAGO400 
015000     05  FILLER             PIC X(11) VALUE " remaining=".        PAGO400 
015100     05  MO-RESTANTE        PIC X(10).                            PAGO400 
015200     05  FILLER             PIC X(23) VALUE SPACES.               PAGO400 
015300 01  MENSAJE-OK-R REDEFINES MENSAJE-OK                            PAGO400 
015400         PIC X(80).                                               PAGO400 
015500*                                                                 PAGO400 
015600* COPIA DE TRABAJO DEL REGISTRO DE PAGO DEVUELTO POR PAGOSTO.     PAGO400 
015700 01  PAGO-REC-WS.                                                 PAGO400 
015800     05  PAGO-ID            PIC X(36).                            PAGO400 
015900     05  PAGO-ORDER-ID      PIC X(50).                            PAGO400 
016000     05  PAGO-MONTO         PIC S9(7)V99.                         PAGO400 
016100     05  PAGO-ESTADO        PIC X(10).                            PAGO400 
016200         88  PE-COMPLETED       VALUE "COMPLETED".                PAGO400 
016300     05  PAGO-FECHA-CREACION PIC X(19).                           PAGO400 
016400     05  PAGO-FECHA-ACTUALIZ PIC X(19).                           PAGO400 
016500     05  PAGO-METODO-PAGO   PIC X(20).                            PAGO400 
016600     05  PAGO-MONEDA        PIC X(3).                             PAGO400 
016700     05  PAGO-DESCRIPCION   PIC X(60).                            PAGO400 
016800     05  PAGO-CLIENTE-ID    PIC X(30).                            PAGO400 
016900     05  PAGO-TRANSACTION-ID PIC X(20).                           PAGO400 
017000     05  PAGO-GATEWAY       PIC X(20).                            PAGO400 
017100     05  PAGO-COD-RESPUESTA PIC X(25).                            PAGO400 
017200     05  PAGO-MSG-RESPUESTA PIC X(80).                            PAGO400 
017300     05  FILLER             PIC X(05).                            PAGO400 
017400*                                                                 PAGO400 
017500* VISTA "SOLO CLAVES" DE LA COPIA DE TRABAJO, USADA PARA          PAGO400 
017600* TRAZAR EN LOS RECHAZOS LA IDENTIFICACION DEL PAGO SIN TENER     PAGO400 
017700* QUE DECLARAR CAMPOS NUEVOS (MISMO TAMANO: 406).                 PAGO400 
017800 01  PAGO-REC-CLAVE REDEFINES PAGO-REC-WS.                        PAGO400 
017900     05  PRC-ID             PIC X(36).                            PAGO400 
018000     05  PRC-ORDER-ID       PIC X(50).                            PAGO400 
018100     05  PRC-CLIENTE-ID     PIC X(30).                            PAGO400 
018200     05  PRC-ESTADO         PIC X(10).                            PAGO400 
018300     05  FILLER             PIC X(280).                           PAGO400 
018400*                                                                 PAGO400 
018500 01  FUNCION                PIC X(10).                            PAGO400 
018600 01  RETORNO                PIC X(02).                            PAGO400 
018700 01  CLAVE                  PIC X(50).                            PAGO400 
018800 01  INDICE                 PIC 9(7) COMP VALUE ZERO.             PAGO400 
018900 01  CONTADOR               PIC 9(7) COMP VALUE ZERO.             PAGO400 
019000*                                                                 PAGO400 
019100 PROCEDURE DIVISION.                                              PAGO400 
019200*                                                                 PAGO400 
019300 000-PROCESO-PRINCIPAL.                                           PAGO400 
019400     PERFORM 100-ABRIR-FICHEROS THRU 100-EXIT.                    PAGO400 
019500*                                                                 PAGO400 
019600     PERFORM 200-LEER-SOLIC-REEMB THRU 200-EXIT                   PAGO400 
019700         UNTIL NO-HAY-MAS-SOLIC.                                  PAGO400 
019800*                                                                 PAGO400 
019900     PERFORM 900-CERRAR-FICHEROS THRU 900-EXIT.                   PAGO400 
020000*                                                                 PAGO400 
020100     DISPLAY "PAGO400 - LEIDAS:    " LEIDAS.                      PAGO400 
020200     DISPLAY "PAGO400 - ACEPTADAS: " ACEPTADAS.                   PAGO400 
020300     DISPLAY "PAGO400 - RECHAZADAS:" RECHAZADAS.                  PAGO400 
020400*                                                                 PAGO400 
020500     EXIT PROGRAM.                                                PAGO400 
020600*                                                                 PAGO400 
020700 100-ABRIR-FICHEROS.                                              PAGO400 
020800     OPEN INPUT F-SOLIC-REEMBOLSO.                                PAGO400 
020900     IF FS-SOLIC-REEMBOLSO NOT = "00"                             PAGO400 
021000         DISPLAY "PAGO400 - ERROR ABRIENDO SOLICITUDES: "         PAGO400 
021100             FS-SOLIC-REEMBOLSO                                   PAGO400 
021200         STOP RUN.                                                PAGO400 
021300*                                                                 PAGO400 
021400     OPEN EXTEND F-RECHAZOS.                                      PAGO400 
021500     IF FS-RECHAZOS = "05" OR FS-RECHAZOS = "35"                  PAGO400 
021600         OPEN OUTPUT F-RECHAZOS                                   PAGO400 
021700     END-IF.                                                      PAGO400 
021800     IF FS-RECHAZOS NOT = "00"                                    PAGO400 
021900         DISPLAY "PAGO400 - ERROR ABRIENDO RECHAZOS: "            PAGO400 
022000             FS-RECHAZOS                                          PAGO400 
022100         STOP RUN.                                                PAGO400 
022200*                                                                 PAGO400 
022300     MOVE "INIT" TO FUNCION.                                      PAGO400 
022400     CALL "PAGOSTO" USING FUNCION RETORNO CLAVE                   PAGO400 
022500         INDICE CONTADOR PAGO-REC-WS.                             PAGO400 
022600 100-EXIT.                                                        PAGO400 
022700     EXIT.                                                        PAGO400 
022800*                                                                 PAGO400 
022900 200-LEER-SOLIC-REEMB.                                            PAGO400 
023000     READ F-SOLIC-REEMBOLSO                                       PAGO400 
023100         AT END MOVE "S" TO EOF-SOLIC                             PAGO400 
023200     END-READ.                                                    PAGO400 
023300     IF NO-HAY-MAS-SOLIC                                          PAGO400 
023400         GO TO 200-EXIT.                                          PAGO400 
023500*                                                                 PAGO400 
023600     ADD 1 TO LEIDAS.                                             PAGO400 
023700     MOVE "S" TO SOLIC-VALIDA.                                    PAGO400 
023800*                                                                 PAGO400 
023900     PERFORM 220-VALIDAR-SOLIC-REEMB THRU 220-EXIT.               PAGO400 
024000*                                                                 PAGO400 
024100     IF SOLIC-ES-VALIDA                                           PAGO400 
024200         PERFORM 320-BUSCAR-PAGO-COMPLETADO THRU 320-EXIT         PAGO400 
024300     END-IF.                                                      PAGO400 
024400*                                                                 PAGO400 
024500     IF SOLIC-ES-VALIDA AND PAGO-FUE-LOCALIZADO                   PAGO400 
024600         PERFORM 340-APLICAR-REEMBOLSO THRU 340-EXIT              PAGO400 
024700         ADD 1 TO ACEPTADAS                                       PAGO400 
024800     ELSE                                                         PAGO400 
024900         ADD 1 TO RECHAZADAS                                      PAGO400 
025000     END-IF.                                                      PAGO400 
025100 200-EXIT.                                                        PAGO400 
025200     EXIT.                                                        PAGO400 
025300*                                                                 PAGO400 
025400*-----------------------------------------------------------      PAGO400 
025500* 220 - VALIDACION DE LA SOLICITUD DE REEMBOLSO RESTRINGIDO.      PAGO400 
025600*-----------------------------------------------------------      PAGO400 
025700 220-VALIDAR-SOLIC-REEMB.                                         PAGO400 
025800     IF REQ-NO-VALIDO                                             PAGO400 
025900         MOVE "FLAG-VALIDO" TO RCH-CAMPO                          PAGO400 
026000         MOVE REQ-FLAG-VALIDO TO RCH-VALOR                        PAGO400 
026100         MOVE "refund request is not flagged valid" TO RCH-MENSAJEPAGO400 
026200         PERFORM 230-ESCRIBIR-LINEA THRU 230-EXIT                 PAGO400 
026300         MOVE "N" TO SOLIC-VALIDA                                 PAGO400 
026400         GO TO 220-EXIT.                                          PAGO400 
026500*                                                                 PAGO400 
026600     IF REQ-ORDER-ID = SPACES                                     PAGO400 
026700         MOVE "ORDER-ID" TO RCH-CAMPO                             PAGO400 
026800         MOVE REQ-ORDER-ID TO RCH-VALOR                           PAGO400 
026900         MOVE "order id must not be blank" TO RCH-MENSAJE         PAGO400 
027000         PERFORM 230-ESCRIBIR-LINEA THRU 230-EXIT                 PAGO400 
027100         MOVE "N" TO SOLIC-VALIDA                                 PAGO400 
027200         GO TO 220-EXIT.                                          PAGO400 
027300*                                                                 PAGO400 
027400     IF REQ-IMPORTE NOT > ZERO                                    PAGO400 
027500         MOVE "IMPORTE" TO RCH-CAMPO                              PAGO400 
027600         MOVE REQ-IMPORTE TO RCH-VALOR                            PAGO400 
027700         MOVE "refund amount must be greater than zero"           PAGO400 
027800             TO RCH-MENSAJE                                       PAGO400 
027900         PERFORM 230-ESCRIBIR-LINEA THRU 230-EXIT                 PAGO400 
028000         MOVE "N" TO SOLIC-VALIDA                                 PAGO400 
028100         GO TO 220-EXIT.                                          PAGO400 
028200*                                                                 PAGO400 
028300     IF REQ-TECHO-REEMB NOT > ZERO                                PAGO400 
028400         MOVE "TECHO-REEMB" TO RCH-CAMPO                          PAGO400 
028500         MOVE REQ-TECHO-REEMB TO RCH-VALOR                        PAGO400 
028600         MOVE "refund ceiling must be greater than zero"          PAGO400 
028700             TO RCH-MENSAJE                                       PAGO400 
028800         PERFORM 230-ESCRIBIR-LINEA THRU 230-EXIT                 PAGO400 
028900         MOVE "N" TO SOLIC-VALIDA                                 PAGO400 
029000         GO TO 220-EXIT.                                          PAGO400 
029100*                                                                 PAGO400 
029200     IF REQ-IMPORTE > REQ-TECHO-REEMB                             PAGO400 
029300         MOVE "IMPORTE" TO RCH-CAMPO                              PAGO400 
029400         MOVE REQ-IMPORTE TO RCH-VALOR                            PAGO400 
029500         MOVE "refund amount exceeds the ceiling for this order"  PAGO400 
029600             TO RCH-MENSAJE                                       PAGO400 
029700         PERFORM 230-ESCRIBIR-LINEA THRU 230-EXIT                 PAGO400 
029800         MOVE "N" TO SOLIC-VALIDA                                 PAGO400 
029900         GO TO 220-EXIT.                                          PAGO400 
030000 220-EXIT.                                                        PAGO400 
030100     EXIT.                                                        PAGO400 
030200*                                                                 PAGO400 
030300 230-ESCRIBIR-LINEA.                                              PAGO400 
030400     MOVE "PAGO400" TO RCH-ORIGEN.                                PAGO400 
030500     WRITE LINEA-RECHAZO.                                         PAGO400 
030600 230-EXIT.                                                        PAGO400 
030700     EXIT.                                                        PAGO400 
030800*                                                                 PAGO400 
030900*-----------------------------------------------------------      PAGO400 
031000* 320 - LOCALIZA EL PRIMER PAGO COMPLETED DEL PEDIDO, USANDO      PAGO400 
031100*        EL CURSOR INDICE PARA RECORRER TODAS LAS FILAS           PAGO400 
031200*        QUE COMPARTEN ORDER-ID HASTA ENCONTRAR UNA COMPLETED.    PAGO400 
031300*-----------------------------------------------------------      PAGO400 
031400 320-BUSCAR-PAGO-COMPLETADO.                                      PAGO400 
031500*    UN MISMO ORDER-ID PUEDE TENER VARIAS FILAS EN LA TABLA (UN   PAGO400 
031600*    PAGO FALLIDO REINTENTADO Y LUEGO COMPLETADO, POR EJEMPLO),   PAGO400 
031700*    POR ESO SE USA EL CURSOR INDICE DE PAGOSTO PARA IR           PAGO400 
031800*    PIDIENDO "LA SIGUIENTE FILA DE ESTE PEDIDO" HASTA DAR CON LA PAGO400 
031900*    QUE ESTA EN COMPLETED, EN VEZ DE QUEDARSE CON LA PRIMERA.    PAGO400 
032000     MOVE "N" TO PAGO-LOCALIZADO.                                 PAGO400 
032100     MOVE ZERO TO INDICE.                                         PAGO400 
032200 320-SIGUIENTE-DEL-PEDIDO.                                        PAGO400 
032300     MOVE "FIND-ORD" TO FUNCION.                                  PAGO400 
032400     MOVE REQ-ORDER-ID TO CLAVE.                                  PAGO400 
032500     CALL "PAGOSTO" USING FUNCION RETORNO CLAVE                   PAGO400 
032600         INDICE CONTADOR PAGO-REC-WS.                             PAGO400 
032700*                                                                 PAGO400 
032800     IF RETORNO NOT = "00"                                        PAGO400 
032900         MOVE "ORDER-ID" TO RCH-CAMPO                             PAGO400 
033000         MOVE REQ-ORDER-ID TO RCH-VALOR                           PAGO400 
033100         MOVE "no completed payment found for this order"         PAGO400 
033200             TO RCH-MENSAJE                                       PAGO400 
033300         PERFORM 230-ESCRIBIR-LINEA THRU 230-EXIT                 PAGO400 
033400         GO TO 320-EXIT.                                          PAGO400 
033500*                                                                 PAGO400 
033600     IF PE-COMPLETED                                              PAGO400 
033700         MOVE "S" TO PAGO-LOCALIZADO                              PAGO400 
033800         GO TO 320-EXIT.                                          PAGO400 
033900*                                                                 PAGO400 
034000     GO TO 320-SIGUIENTE-DEL-PEDIDO.                              PAGO400 
034100 320-EXIT.                                                        PAGO400 
034200     EXIT.                                                        PAGO400 
034300*                                                                 PAGO400 
034400*-----------------------------------------------------------      PAGO400 
034500* 340 - APLICA EL REEMBOLSO RESTRINGIDO Y REGRABA EL PAGO.        PAGO400 
034600*-----------------------------------------------------------      PAGO400 
034700 340-APLICAR-REEMBOLSO.                                           PAGO400 
034800     IF REQ-IMPORTE > PAGO-MONTO                                  PAGO400 
034900         MOVE "IMPORTE" TO RCH-CAMPO                              PAGO400 
035000         MOVE REQ-IMPORTE TO RCH-VALOR                            PAGO400 
035100         MOVE "refund amount exceeds original payment amount"     PAGO400 
035200             TO RCH-MENSAJE                                       PAGO400 
035300         PERFORM 230-ESCRIBIR-LINEA THRU 230-EXIT                 PAGO400 
035400         MOVE "N" TO SOLIC-VALIDA                                 PAGO400 
035500         GO TO 340-EXIT.                                          PAGO400 
035600*                                                                 PAGO400 
035700*    EL IMPORTE RESTANTE NO SE GUARDA EN EL MAESTRO: SOLO SIRVE   PAGO400 
035800*    PARA INFORMAR AL SOLICITANTE, EN EL MENSAJE DE CONFIRMACION, PAGO400 
035900*    DE CUANTO TECHO LE QUEDA DISPONIBLE PARA ESE PEDIDO.         PAGO400 
036000     COMPUTE IMPORTE-RESTANTE = REQ-TECHO-REEMB - REQ-IMPORTE.    PAGO400 
036100*                                                                 PAGO400 
036200     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.                  PAGO400 
036300     MOVE ANO TO MT-ANO.                                          PAGO400 
036400     MOVE MES TO MT-MES.                                          PAGO400 
036500     MOVE DIA TO MT-DIA.                                          PAGO400 
036600     MOVE HORAS TO MT-HOR.                                        PAGO400 
036700     MOVE MINUTOS TO MT-MIN.                                      PAGO400 
036800     MOVE SEGUNDOS TO MT-SEG.                                     PAGO400 
036900     MOVE MARCA-TIEMPO-R TO PAGO-FECHA-ACTUALIZ.                  PAGO400 
037000*                                                                 PAGO400 
037100     MOVE "REFUNDED" TO PAGO-ESTADO.                              PAGO400 
037200     MOVE "RESTRICTED_REFUND_SUCCESS" TO PAGO-COD-RESPUESTA.      PAGO400 
037300*                                                                 PAGO400 
037400     MOVE REQ-IMPORTE TO IMPORTE-EDIT.                            PAGO400 
037500     MOVE IMPORTE-EDIT TO MO-IMPORTE.                             PAGO400 
037600     MOVE REQ-TECHO-REEMB TO TECHO-EDIT.                          PAGO400 
037700     MOVE TECHO-EDIT TO MO-TECHO.                                 PAGO400 
037800     MOVE IMPORTE-RESTANTE TO RESTANTE-EDIT.                      PAGO400 
037900     MOVE RESTANTE-EDIT TO MO-RESTANTE.                           PAGO400 
038000     MOVE MENSAJE-OK-R TO PAGO-MSG-RESPUESTA.                     PAGO400 
038100*                                                                 PAGO400 
038200     MOVE "SAVE" TO FUNCION.                                      PAGO400 
038300     CALL "PAGOSTO" USING FUNCION RETORNO CLAVE                   PAGO400 
038400         INDICE CONTADOR PAGO-REC-WS.                             PAGO400 
038500*                                                                 PAGO400 
038600*    EL FICHERO DE RECHAZOS SE USA TAMBIEN COMO LISTADO DE        PAGO400 
038700*    CONFIRMACIONES DE REEMBOLSO RESTRINGIDO: EL OPERADOR DE LA   PAGO400 
038800*    VENTANILLA DE ATENCION AL CLIENTE LO REVISA ENTERO AL CIERRE PAGO400 
038900*    DEL LOTE, NO SOLO LAS LINEAS DE SOLICITUD RECHAZADA.         PAGO400 
039000     MOVE "PAGO400" TO RCH-ORIGEN.                                PAGO400 
039100     MOVE "ORDER-ID" TO RCH-CAMPO.                                PAGO400 
039200     MOVE REQ-ORDER-ID TO RCH-VALOR.                              PAGO400 
039300     MOVE PAGO-MSG-RESPUESTA TO RCH-MENSAJE.                      PAGO400 
039400     WRITE LINEA-RECHAZO.                                         PAGO400 
039500 340-EXIT.                                                        PAGO400 
039600     EXIT.                                                        PAGO400 
039700*                                                                 PAGO400 
039800 900-CERRAR-FICHEROS.                                             PAGO400 
039900     CLOSE F-SOLIC-REEMBOLSO.                                     PAGO400 
040000     CLOSE F-RECHAZOS.                                            PAGO400 
040100*                                                                 PAGO400 
040200     MOVE "FLUSH" TO FUNCION.                                     PAGO400 
040300     CALL "PAGOSTO" USING FUNCION RETORNO CLAVE                   PAGO400 
040400         INDICE CONTADOR PAGO-REC-WS.                             PAGO400 
040500 900-EXIT.                                                        PAGO400 
040600     EXIT.                                                        PAGO400 
